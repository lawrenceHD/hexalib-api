000100******************************************************************
000200* FECHA       : 06/03/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBC001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA UN LOTE DE SOLICITUDES DE ORDEN DE COMPRA *
000800*             : A PROVEEDOR. POR CADA ORDEN LEE SU CABECERA Y    *
000900*             : SUS LINEAS SOLICITADAS, VERIFICA QUE CADA LIBRO  *
001000*             : EXISTA, CALCULA LOS SUBTOTALES Y EL TOTAL, Y     *
001100*             : DEJA GRABADAS LA ORDEN Y SUS LINEAS.             *
001200* ARCHIVOS    : LIBROSE=E,COQREQ=E,COMSAL=E/S,CDLSAL=S           *
001300* ACCION (ES) : O=POSTEAR LOTE DE ORDENES DE COMPRA              *
001400* INSTALADO   : 06/03/1983                                       *
001500* BPM/RATIONAL: HXL-0116                                         *
001600* NOMBRE      : POSTEO DE ORDENES DE COMPRA                      *
001700* PROGRAMA(S) : LIBN001                                          *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* B I T A C O R A   D E   C A M B I O S                          *
002100*----------------------------------------------------------------*
002200* 1983-03-06 PEDR HXL-0116 VERSION INICIAL (PRIMERA VERSION DEL  *
002300*                 POSTEO DE ORDENES DE COMPRA)                   *
002400* 1985-12-11 SVCH TKT-0028 RECOMPILADO PARA EL NUEVO COMPILADOR  *
002500*                 DEL CPD                                        *
002600* 1991-04-23 RAGL TKT-0083 REVISION POR AUDITORIA INTERNA DE     *
002700*                 CONTROLES DE COMPRAS                           *
002800* 1995-07-06 PEDR TKT-0113 MIGRADOS COMSAL Y CDLSAL DE CINTA A   *
002900*                 DISCO                                          *
003000* 1999-01-09 EEDR Y2K REVISADAS TODAS LAS FECHAS A CCYYMMDD      *
003100* 2002-10-15 JMRM TKT-0188 ADAPTADO AL NUEVO ESQUEMA DE          *
003200*                 NUMERACION DE PROVEEDORES                      *
003300* 2013-06-28 RAGL TKT-0271 AMPLIADO EL CAMPO DE NOTAS DE LA ORDEN*
003400*                 A 500 POSICIONES                               *
003500* 2024-05-14 EEDR HXL-0133 VALIDACION DE PROVEEDOR EN BLANCO     *
003600*                 RECHAZA LA ORDEN COMPLETA                      *
003700* 2024-07-18 JMRM HXL-0141 AGREGADO ID INTERNO DE LA ORDEN Y SUS*
003800*                 LINEAS (VIA LIBN001); LA RECEPCION Y LA       *
003900*                 ANULACION NO LOCALIZABAN LA ORDEN CORRECTA    *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. LIBC001.
004300 AUTHOR. PEDRO ESTUARDO DE REYES.
004400 INSTALLATION. HEXALIB-LIBRERIA.
004500 DATE-WRITTEN. 06/03/1983.
004600 DATE-COMPILED.
004700 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-NUMERICA IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
005400            OFF STATUS IS WKS-TRAZA-INACTIVA.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT LIBROS-ENT ASSIGN TO LIBROSE
005800                ORGANIZATION IS LINE SEQUENTIAL
005900                FILE STATUS IS FS-LIBROS-ENT.
006000     SELECT COQ-REQ    ASSIGN TO COQREQ
006100                ORGANIZATION IS LINE SEQUENTIAL
006200                FILE STATUS IS FS-COQ-REQ.
006300     SELECT COM-CNT    ASSIGN TO COMSAL
006400                ORGANIZATION IS LINE SEQUENTIAL
006500                FILE STATUS IS FS-COM-CNT.
006600     SELECT COM-SAL    ASSIGN TO COMSAL
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                FILE STATUS IS FS-COM-SAL.
006900     SELECT CDL-SAL    ASSIGN TO CDLSAL
007000                ORGANIZATION IS LINE SEQUENTIAL
007100                FILE STATUS IS FS-CDL-SAL.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*                 MAESTRO DE LIBROS (SOLO CONSULTA)
007500 FD  LIBROS-ENT.
007600 COPY LIBLIV.
007700*                 SOLICITUD DE ORDEN (CABECERA + LINEAS)
007800 FD  COQ-REQ.
007900 COPY LIBCOQ.
008000*                 ORDENES YA EXISTENTES (NUMERACION, VIA LIBN001)
008100 FD  COM-CNT.
008200 COPY LIBCOM REPLACING REG-COM BY REG-COM-CNT.
008300*                 ORDEN A POSTEAR (APPEND)
008400 FD  COM-SAL.
008500 COPY LIBCOM.
008600 FD  CDL-SAL.
008700 COPY LIBCDL.
008800 WORKING-STORAGE SECTION.
008900*                 VARIABLES DE FILE STATUS
009000 77  FS-LIBROS-ENT               PIC 9(02) VALUE ZEROS.
009100 77  FS-COQ-REQ                  PIC 9(02) VALUE ZEROS.
009200 77  FS-COM-CNT                  PIC 9(02) VALUE ZEROS.
009300 77  FS-COM-SAL                  PIC 9(02) VALUE ZEROS.
009400 77  FS-CDL-SAL                  PIC 9(02) VALUE ZEROS.
009500*                 INDICADORES DE FIN DE ARCHIVO Y RECHAZO
009600 01  WKS-INDICADORES.
009700     05  WKS-FIN-LIBROS          PIC X(1)  VALUE "N".
009800         88  WKS-NO-HAY-MAS-LIBROS         VALUE "S".
009900     05  WKS-FIN-CNT             PIC X(1)  VALUE "N".
010000         88  WKS-NO-HAY-MAS-CNT            VALUE "S".
010100     05  WKS-FIN-REQ             PIC X(1)  VALUE "N".
010200         88  WKS-NO-HAY-MAS-REQ            VALUE "S".
010300     05  WKS-ORDEN-RECHAZADA     PIC X(1)  VALUE "N".
010400         88  WKS-ORDEN-FUE-RECHAZADA       VALUE "S".
010500     05  FILLER                  PIC X(04).
010600*                 FECHA DE CORRIDA (REDEFINIDA PARA DESGLOSE)
010700 01  WKS-FECHA-HOY.
010800     05  WKS-FH-CCYY             PIC 9(04).
010900     05  WKS-FH-MM               PIC 9(02).
011000     05  WKS-FH-DD               PIC 9(02).
011100 01  WKS-FECHA-HOY-N REDEFINES WKS-FECHA-HOY PIC 9(08).
011200*                 CONTADORES Y ACUMULADORES (COMP)
011300 01  WKS-CONTADORES.
011400     05  WKS-CANT-ORDENES-HOY    PIC S9(07) COMP VALUE ZERO.
011500     05  WKS-IX-LIBRO            PIC 9(05)  COMP VALUE ZERO.
011600     05  WKS-SEC-LINEA-ACTUAL    PIC 9(05)  COMP VALUE ZERO.
011700     05  FILLER                  PIC X(05).
011800 01  WKS-MONTOS.
011900     05  WKS-ACUM-TOTAL          PIC S9(8)V99 VALUE ZERO.
012000     05  WKS-ACUM-TOTAL-R REDEFINES WKS-ACUM-TOTAL
012100                                 PIC S9(10).
012200     05  FILLER                  PIC X(05).
012300*                 AREA PASADA A LIBN001 (NUMERACION DE ORDEN)
012400 01  WKS-PARM-LIBN001.
012500     05  LKN-ACCION              PIC X(03).
012600     05  LKN-FECHA               PIC 9(08).
012700     05  LKN-NOMBRE-ENTRADA      PIC X(100).
012800     05  LKN-SECUENCIA-ENTRADA   PIC S9(07) COMP.
012900     05  LKN-NUMERO-SALIDA       PIC X(30).
013000     05  LKN-CODIGO-SALIDA       PIC X(10).
013100     05  LKN-RETORNO             PIC X(01).
013200     05  FILLER                  PIC X(06).
013300*             ID INTERNO DE LA ORDEN EN CURSO (ACCION IDX)
013400 01  WKS-COM-ID-CORTO        PIC X(16) VALUE SPACES.
013500 01  WKS-SEC-LINEA-2D        PIC 9(02)  COMP VALUE ZERO.
013600*                 TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
013700 01  TBL-LIBROS.
013800     05  TBL-LIV-CANT            PIC 9(05) COMP VALUE ZERO.
013900     05  TBL-LIV-ITEM OCCURS 1 TO 3000 TIMES
014000             DEPENDING ON TBL-LIV-CANT
014100             ASCENDING KEY IS TLV-ID
014200             INDEXED BY IX-LIV.
014300         10  TLV-ID              PIC X(36).
014400         10  TLV-CODE            PIC X(20).
014500         10  TLV-TITRE           PIC X(255).
014600         10  TLV-AUTEUR          PIC X(100).
014700         10  TLV-CATEGORIE-ID    PIC X(36).
014800         10  TLV-QUANTITE-STOCK  PIC S9(7).
014900         10  TLV-SEUIL-MINIMAL   PIC S9(7).
015000         10  TLV-PRIX-VENTE      PIC S9(8)V99.
015100         10  TLV-PRIX-ACHAT      PIC S9(8)V99.
015200         10  TLV-STATUT          PIC X(7).
015300         10  FILLER              PIC X(12).
015400*                 PILA DE LINEAS SOLICITADAS (UNA ORDEN ACTUAL)
015500 01  TBL-LINEAS-REQ.
015600     05  TBL-LIN-CANT            PIC 9(05) COMP VALUE ZERO.
015700     05  TBL-LIN-ITEM OCCURS 1 TO 200 TIMES
015800             DEPENDING ON TBL-LIN-CANT
015900             INDEXED BY IX-LIN.
016000         10  TLI-LIVRE-ID        PIC X(36).
016100         10  TLI-QUANTITE        PIC S9(7).
016200         10  TLI-QUANTITE-R REDEFINES TLI-QUANTITE PIC 9(7).
016300         10  TLI-PRIX-ACHAT      PIC S9(8)V99.
016400         10  FILLER              PIC X(07).
016500*----------------------------------------------------------------*
016600*                    P R O C E D U R E   D I V I S I O N         *
016700*----------------------------------------------------------------*
016800 PROCEDURE DIVISION.
016900 000-PRINCIPAL SECTION.
017000     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
017100     PERFORM 110-CARGA-TABLA-LIBROS THRU 110-CARGA-TABLA-LIBROS-E
017200     PERFORM 120-CUENTA-ORDENES-HOY THRU 120-CUENTA-ORDENES-HOY-E
017300     PERFORM 200-LEE-CABECERA-REQ THRU 200-LEE-CABECERA-REQ-E
017400     PERFORM 210-PROCESA-UNA-ORDEN THRU 210-PROCESA-UNA-ORDEN-E
017500         UNTIL WKS-NO-HAY-MAS-REQ
017600     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
017700     STOP RUN.
017800 000-PRINCIPAL-E. EXIT.
017900
018000*--------> SERIE 100 - APERTURA DE ARCHIVOS
018100 100-APERTURA-ARCHIVOS SECTION.
018200     OPEN INPUT  LIBROS-ENT
018300     OPEN INPUT  COQ-REQ
018400     IF FS-LIBROS-ENT NOT = 0 OR FS-COQ-REQ NOT = 0
018500        GO TO 100-ERROR-APERTURA
018600     END-IF
018700     OPEN EXTEND COM-SAL
018800     IF FS-COM-SAL = 05
018900        CLOSE COM-SAL
019000        OPEN OUTPUT COM-SAL
019100     END-IF
019200     OPEN EXTEND CDL-SAL
019300     IF FS-CDL-SAL = 05
019400        CLOSE CDL-SAL
019500        OPEN OUTPUT CDL-SAL
019600     END-IF
019700     ACCEPT WKS-FECHA-HOY-N FROM DATE YYYYMMDD.
019800     GO TO 100-APERTURA-ARCHIVOS-E.
019900 100-ERROR-APERTURA.
020000        DISPLAY "================================================"
020100                UPON CONSOLE
020200        DISPLAY "  LIBC001 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
020300                UPON CONSOLE
020400        DISPLAY " FS LIBROS-ENT : (" FS-LIBROS-ENT ")"
020500                UPON CONSOLE
020600        DISPLAY " FS COQ-REQ    : (" FS-COQ-REQ    ")"
020700                UPON CONSOLE
020800        DISPLAY "================================================"
020900                UPON CONSOLE
021000        MOVE 91 TO RETURN-CODE
021100        STOP RUN.
021200 100-APERTURA-ARCHIVOS-E. EXIT.
021300
021400*--------> CARGA LA TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
021500 110-CARGA-TABLA-LIBROS SECTION.
021600     READ LIBROS-ENT
021700          AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
021800     END-READ
021900     PERFORM 115-ACUMULA-LIBRO THRU 115-ACUMULA-LIBRO-E
022000         VARYING WKS-IX-LIBRO FROM 1 BY 1
022100         UNTIL WKS-NO-HAY-MAS-LIBROS.
022200 110-CARGA-TABLA-LIBROS-E. EXIT.
022300
022400 115-ACUMULA-LIBRO SECTION.
022500     IF NOT WKS-NO-HAY-MAS-LIBROS
022600        ADD 1 TO TBL-LIV-CANT
022700        MOVE REG-LIBLIV TO TBL-LIV-ITEM(TBL-LIV-CANT)
022800        READ LIBROS-ENT
022900             AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
023000        END-READ
023100     END-IF.
023200 115-ACUMULA-LIBRO-E. EXIT.
023300
023400*--------> CUENTA LAS ORDENES YA POSTEADAS HOY (NUMERACION)
023500 120-CUENTA-ORDENES-HOY SECTION.
023600     OPEN INPUT COM-CNT
023700     IF FS-COM-CNT = 35
023800        MOVE ZEROS TO FS-COM-CNT
023900        SET WKS-NO-HAY-MAS-CNT TO TRUE
024000     ELSE
024100        READ COM-CNT
024200             AT END SET WKS-NO-HAY-MAS-CNT TO TRUE
024300        END-READ
024400     END-IF
024500     PERFORM 125-CUENTA-UNA-ORDEN THRU 125-CUENTA-UNA-ORDEN-E
024600         UNTIL WKS-NO-HAY-MAS-CNT
024700     IF FS-COM-CNT NOT = 35
024800        CLOSE COM-CNT
024900     END-IF.
025000 120-CUENTA-ORDENES-HOY-E. EXIT.
025100
025200 125-CUENTA-UNA-ORDEN SECTION.
025300     IF COM-DATE-COMMANDE OF REG-COM-CNT = WKS-FECHA-HOY-N
025400        ADD 1 TO WKS-CANT-ORDENES-HOY
025500     END-IF
025600     READ COM-CNT
025700          AT END SET WKS-NO-HAY-MAS-CNT TO TRUE
025800     END-READ.
025900 125-CUENTA-UNA-ORDEN-E. EXIT.
026000
026100*--------> SERIE 200 - LECTURA DE LA SOLICITUD DE ORDEN
026200 200-LEE-CABECERA-REQ SECTION.
026300     READ COQ-REQ
026400          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
026500     END-READ.
026600 200-LEE-CABECERA-REQ-E. EXIT.
026700
026800*--------> PROCESA UNA ORDEN COMPLETA (CABECERA + SUS LINEAS)
026900 210-PROCESA-UNA-ORDEN SECTION.
027000     MOVE "N"  TO WKS-ORDEN-RECHAZADA
027100     MOVE 0    TO TBL-LIN-CANT WKS-ACUM-TOTAL
027200                  WKS-SEC-LINEA-ACTUAL
027300     IF NOT COQC-TIPO-REG = "H"
027400        DISPLAY "LIBC001 - SE ESPERABA CABECERA DE ORDEN"
027500                UPON CONSOLE
027600        SET WKS-ORDEN-FUE-RECHAZADA TO TRUE
027700        PERFORM 200-LEE-CABECERA-REQ THRU 200-LEE-CABECERA-REQ-E
027800     ELSE
027900        IF COQC-FOURNISSEUR-ID = SPACES
028000           DISPLAY "LIBC001 - PROVEEDOR EN BLANCO"
028100                   UPON CONSOLE
028200           SET WKS-ORDEN-FUE-RECHAZADA TO TRUE
028300        ELSE
028400           MOVE COQC-FOURNISSEUR-ID
028500                            TO COM-FOURNISSEUR-ID OF REG-COM
028600           MOVE COQC-DATE-RECEPTION-PREVUE
028700                            TO COM-DATE-RECEPTION-PREVUE
028800                               OF REG-COM
028900        END-IF
029000        PERFORM 215-LEE-LINEAS-DE-LA-ORDEN
029100            THRU 215-LEE-LINEAS-DE-LA-ORDEN-E
029200        IF NOT WKS-ORDEN-FUE-RECHAZADA
029300           PERFORM 300-VALIDA-LIBROS-TODAS-LINEAS
029400               THRU 300-VALIDA-LIBROS-TODAS-LINEAS-E
029500        END-IF
029600        IF NOT WKS-ORDEN-FUE-RECHAZADA
029700           PERFORM 310-GENERA-NUMERO-ORDEN
029800               THRU 310-GENERA-NUMERO-ORDEN-E
029900           PERFORM 400-PROCESA-LINEAS THRU 400-PROCESA-LINEAS-E
030000           PERFORM 500-TOTALES-ORDEN THRU 500-TOTALES-ORDEN-E
030100           PERFORM 440-POSTEA-SALIDA THRU 440-POSTEA-SALIDA-E
030200           ADD 1 TO WKS-CANT-ORDENES-HOY
030300        ELSE
030400           DISPLAY "LIBC001 - ORDEN RECHAZADA, PROVEEDOR "
030500                   COQC-FOURNISSEUR-ID UPON CONSOLE
030600        END-IF
030700     END-IF.
030800 210-PROCESA-UNA-ORDEN-E. EXIT.
030900
031000 215-LEE-LINEAS-DE-LA-ORDEN SECTION.
031100     READ COQ-REQ
031200          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
031300     END-READ
031400     PERFORM 220-ACUMULA-LINEA-REQ THRU 220-ACUMULA-LINEA-REQ-E
031500         UNTIL WKS-NO-HAY-MAS-REQ OR COQC-TIPO-REG = "H".
031600 215-LEE-LINEAS-DE-LA-ORDEN-E. EXIT.
031700
031800 220-ACUMULA-LINEA-REQ SECTION.
031900     ADD 1 TO TBL-LIN-CANT
032000     MOVE COQL-LIVRE-ID             TO TLI-LIVRE-ID(TBL-LIN-CANT)
032100     MOVE COQL-QUANTITE             TO TLI-QUANTITE(TBL-LIN-CANT)
032200     IF WKS-TRAZA-ACTIVA
032300        DISPLAY "LIBC001 - CANTIDAD (VISTA SIN SIGNO): "
032400                TLI-QUANTITE-R(TBL-LIN-CANT) UPON CONSOLE
032500     END-IF
032600     MOVE COQL-PRIX-ACHAT-UNITAIRE
032700                             TO TLI-PRIX-ACHAT(TBL-LIN-CANT)
032800     READ COQ-REQ
032900          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
033000     END-READ.
033100 220-ACUMULA-LINEA-REQ-E. EXIT.
033200
033300*--------> SERIE 300 - VERIFICA QUE CADA LIBRO SOLICITADO EXISTA
033400 300-VALIDA-LIBROS-TODAS-LINEAS SECTION.
033500     PERFORM 320-VALIDA-UNA-LINEA THRU 320-VALIDA-UNA-LINEA-E
033600         VARYING IX-LIN FROM 1 BY 1
033700         UNTIL IX-LIN > TBL-LIN-CANT
033800            OR WKS-ORDEN-FUE-RECHAZADA.
033900 300-VALIDA-LIBROS-TODAS-LINEAS-E. EXIT.
034000
034100 320-VALIDA-UNA-LINEA SECTION.
034200     SET IX-LIV TO 1
034300     SEARCH ALL TBL-LIV-ITEM
034400         AT END
034500             DISPLAY "LIBC001 - LIBRO NO EXISTE: "
034600                     TLI-LIVRE-ID(IX-LIN) UPON CONSOLE
034700             SET WKS-ORDEN-FUE-RECHAZADA TO TRUE
034800         WHEN TLV-ID(IX-LIV) = TLI-LIVRE-ID(IX-LIN)
034900             CONTINUE
035000     END-SEARCH.
035100 320-VALIDA-UNA-LINEA-E. EXIT.
035200
035300*--------> SERIE 310 - NUMERACION DE LA ORDEN (CALL LIBN001)
035400 310-GENERA-NUMERO-ORDEN SECTION.
035500     MOVE "CMD"               TO LKN-ACCION
035600     MOVE WKS-FECHA-HOY-N     TO LKN-FECHA
035700     MOVE WKS-CANT-ORDENES-HOY
035800                              TO LKN-SECUENCIA-ENTRADA
035900     CALL "LIBN001" USING WKS-PARM-LIBN001
036000     MOVE LKN-NUMERO-SALIDA TO COM-NUMERO-COMMANDE OF REG-COM
036100     MOVE WKS-FECHA-HOY-N   TO COM-DATE-COMMANDE OF REG-COM
036200     MOVE "EN-ATTENTE"      TO COM-STATUT OF REG-COM
036300     MOVE ZEROS             TO COM-DATE-RECEPTION-REELLE
036400                                OF REG-COM
036500     MOVE SPACES            TO COM-NOTES OF REG-COM
036600*             ID INTERNO DEL REGISTRO, DISTINTO DEL NUMERO DE
036700*             ORDEN. LO USAN LIBC002 Y LIBC003 PARA LOCALIZARLA.
036800     MOVE "COM"               TO LKN-NOMBRE-ENTRADA
036900     MOVE WKS-FECHA-HOY-N     TO LKN-FECHA
037000     MOVE WKS-CANT-ORDENES-HOY
037100                              TO LKN-SECUENCIA-ENTRADA
037200     MOVE "IDX"               TO LKN-ACCION
037300     CALL "LIBN001" USING WKS-PARM-LIBN001
037400     MOVE LKN-NUMERO-SALIDA(1:16) TO WKS-COM-ID-CORTO
037500     MOVE LKN-NUMERO-SALIDA   TO COM-ID OF REG-COM.
037600 310-GENERA-NUMERO-ORDEN-E. EXIT.
037700
037800*--------> SERIE 400 - PROCESO DE LINEAS (CALCULO DE SUBTOTALES)
037900 400-PROCESA-LINEAS SECTION.
038000     PERFORM 410-PROCESA-UNA-LINEA THRU 410-PROCESA-UNA-LINEA-E
038100         VARYING IX-LIN FROM 1 BY 1
038200         UNTIL IX-LIN > TBL-LIN-CANT.
038300 400-PROCESA-LINEAS-E. EXIT.
038400
038500 410-PROCESA-UNA-LINEA SECTION.
038600     ADD 1 TO WKS-SEC-LINEA-ACTUAL
038700     MOVE WKS-SEC-LINEA-ACTUAL  TO WKS-SEC-LINEA-2D
038800     MOVE SPACES                TO REG-CDL
038900*             ID PROPIO DE LA LINEA (COM-ID-CORTO + CONSECUTIVO)
039000     STRING WKS-COM-ID-CORTO DELIMITED BY SPACE
039100            "-"              DELIMITED BY SIZE
039200            WKS-SEC-LINEA-2D DELIMITED BY SIZE
039300            INTO CDL-ID
039400     MOVE TLI-LIVRE-ID(IX-LIN)  TO CDL-LIVRE-ID
039500     MOVE COM-ID OF REG-COM     TO CDL-COMMANDE-ID
039600     MOVE TLI-QUANTITE(IX-LIN)  TO CDL-QUANTITE
039700     MOVE TLI-PRIX-ACHAT(IX-LIN) TO CDL-PRIX-ACHAT-UNITAIRE
039800     COMPUTE CDL-SOUS-TOTAL =
039900             TLI-QUANTITE(IX-LIN) * TLI-PRIX-ACHAT(IX-LIN)
040000     ADD CDL-SOUS-TOTAL TO WKS-ACUM-TOTAL
040100     WRITE REG-CDL.
040200 410-PROCESA-UNA-LINEA-E. EXIT.
040300
040400*--------> SERIE 500 - TOTALES DE LA ORDEN
040500 500-TOTALES-ORDEN SECTION.
040600     MOVE WKS-ACUM-TOTAL TO COM-MONTANT-TOTAL OF REG-COM.
040700 500-TOTALES-ORDEN-E. EXIT.
040800
040900*--------> SERIE 440 - ESCRITURA DEL REGISTRO MAESTRO DE ORDEN
041000 440-POSTEA-SALIDA SECTION.
041100     WRITE REG-COM.
041200 440-POSTEA-SALIDA-E. EXIT.
041300
041400*--------> SERIE 900 - CIERRE DE ARCHIVOS
041500 900-CIERRA-ARCHIVOS SECTION.
041600     CLOSE LIBROS-ENT
041700           COQ-REQ
041800           COM-SAL
041900           CDL-SAL.
042000 900-CIERRA-ARCHIVOS-E. EXIT.
