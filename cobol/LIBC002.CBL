000100******************************************************************
000200* FECHA       : 20/03/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBC002                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA UN LOTE DE RECEPCIONES DE ORDENES DE      *
000800*             : COMPRA. POR CADA SOLICITUD LOCALIZA LA ORDEN EN  *
000900*             : EL MAESTRO, APLICA A STOCK CADA LINEA YA         *
001000*             : POSTEADA, ACTUALIZA EL PRECIO DE COMPRA DEL      *
001100*             : LIBRO SI VIENE INFORMADO Y MARCA LA ORDEN RECUE. *
001200* ARCHIVOS    : LIBROSE=E,LIBROSS=S,RCQREQ=E,COMENT=E,COMSAL=S   *
001300*             : CDLSAL=E                                         *
001400* ACCION (ES) : R=RECIBIR LOTE DE ORDENES DE COMPRA              *
001500* INSTALADO   : 20/03/1983                                       *
001600* BPM/RATIONAL: HXL-0117                                         *
001700* NOMBRE      : RECEPCION DE ORDENES DE COMPRA                   *
001800* PROGRAMA(S) : NINGUNO                                          *
001900******************************************************************
002000*----------------------------------------------------------------*
002100* B I T A C O R A   D E   C A M B I O S                          *
002200*----------------------------------------------------------------*
002300* 1983-03-20 PEDR HXL-0117 VERSION INICIAL (PRIMERA VERSION DE LA*
002400*                 RECEPCION DE ORDENES DE COMPRA)                *
002500* 1987-09-01 SVCH TKT-0045 CORREGIDO EL CALCULO DEL SUBTOTAL     *
002600*                 RECIBIDO CUANDO LA ORDEN TRAE LINEAS PARCIALES *
002700* 1992-02-19 RAGL TKT-0091 REVISION POR AUDITORIA INTERNA DE     *
002800*                 CONTROLES DE RECEPCION                         *
002900* 1996-11-07 PEDR TKT-0120 MIGRADOS COMSAL Y CDLSAL DE CINTA A   *
003000*                 DISCO                                          *
003100* 1999-01-12 EEDR Y2K FECHAS DE RECEPCION VERIFICADAS A CCYYMMDD *
003200* 2004-05-26 JMRM TKT-0201 ADAPTADO AL NUEVO JCL DE PRODUCCION   *
003300*                 TRAS EL CAMBIO DE MAINFRAME                    *
003400* 2015-01-09 RAGL TKT-0283 AGREGADO MENSAJE DE CONSOLA CUANDO LA *
003500*                 ORDEN YA ESTABA MARCADA RECUE                  *
003600* 2024-05-16 EEDR HXL-0129 EL PRECIO DE COMPRA DEL LIBRO SOLO SE *
003700*                 ACTUALIZA CUANDO LA LINEA TRAE UN              *
003800*                 PRIX-ACHAT-UNITAIRE DISTINTO DE CERO           *
003900* 2024-05-16 EEDR HXL-0129 NO SE POSTEA MOVIMIENTO DE STOCK EN LA*
004000*                 RECEPCION (IGUAL QUE LA APLICACION DE          *
004100*                 REFERENCIA; EL MOVIMIENTO SOLO APLICA AL STOCK)*
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. LIBC002.
004500 AUTHOR. PEDRO ESTUARDO DE REYES.
004600 INSTALLATION. HEXALIB-LIBRERIA.
004700 DATE-WRITTEN. 20/03/1983.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASE-NUMERICA IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
005600            OFF STATUS IS WKS-TRAZA-INACTIVA.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT LIBROS-ENT ASSIGN TO LIBROSE
006000                ORGANIZATION IS LINE SEQUENTIAL
006100                FILE STATUS IS FS-LIBROS-ENT.
006200     SELECT LIBROS-SAL ASSIGN TO LIBROSS
006300                ORGANIZATION IS LINE SEQUENTIAL
006400                FILE STATUS IS FS-LIBROS-SAL.
006500     SELECT RCQ-REQ    ASSIGN TO RCQREQ
006600                ORGANIZATION IS LINE SEQUENTIAL
006700                FILE STATUS IS FS-RCQ-REQ.
006800     SELECT COM-ENT    ASSIGN TO COMENT
006900                ORGANIZATION IS LINE SEQUENTIAL
007000                FILE STATUS IS FS-COM-ENT.
007100     SELECT COM-SAL    ASSIGN TO COMSAL
007200                ORGANIZATION IS LINE SEQUENTIAL
007300                FILE STATUS IS FS-COM-SAL.
007400     SELECT CDL-ENT    ASSIGN TO CDLSAL
007500                ORGANIZATION IS LINE SEQUENTIAL
007600                FILE STATUS IS FS-CDL-ENT.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*                 MAESTRO DE LIBROS - VIEJO Y NUEVO
008000 FD  LIBROS-ENT.
008100 COPY LIBLIV.
008200 FD  LIBROS-SAL.
008300 COPY LIBLIV REPLACING REG-LIBLIV BY REG-LIBROS-SAL.
008400*                 SOLICITUD DE RECEPCION (UNA ORDEN POR REGISTRO)
008500 FD  RCQ-REQ.
008600 COPY LIBRCQ.
008700*                 MAESTRO DE ORDENES DE COMPRA - VIEJO Y NUEVO
008800 FD  COM-ENT.
008900 COPY LIBCOM.
009000 FD  COM-SAL.
009100 COPY LIBCOM REPLACING REG-COM BY REG-COM-SAL.
009200*                 LINEAS DE ORDEN YA POSTEADAS (SOLO LECTURA)
009300 FD  CDL-ENT.
009400 COPY LIBCDL.
009500 WORKING-STORAGE SECTION.
009600*                 VARIABLES DE FILE STATUS
009700 77  FS-LIBROS-ENT               PIC 9(02) VALUE ZEROS.
009800 77  FS-LIBROS-SAL               PIC 9(02) VALUE ZEROS.
009900 77  FS-RCQ-REQ                  PIC 9(02) VALUE ZEROS.
010000 77  FS-COM-ENT                  PIC 9(02) VALUE ZEROS.
010100 77  FS-COM-SAL                  PIC 9(02) VALUE ZEROS.
010200 77  FS-CDL-ENT                  PIC 9(02) VALUE ZEROS.
010300*                 INDICADORES DE FIN DE ARCHIVO Y RECHAZO
010400 01  WKS-INDICADORES.
010500     05  WKS-FIN-LIBROS          PIC X(1)  VALUE "N".
010600         88  WKS-NO-HAY-MAS-LIBROS         VALUE "S".
010700     05  WKS-FIN-COM             PIC X(1)  VALUE "N".
010800         88  WKS-NO-HAY-MAS-COM            VALUE "S".
010900     05  WKS-FIN-CDL             PIC X(1)  VALUE "N".
011000         88  WKS-NO-HAY-MAS-CDL             VALUE "S".
011100     05  WKS-FIN-REQ             PIC X(1)  VALUE "N".
011200         88  WKS-NO-HAY-MAS-REQ            VALUE "S".
011300     05  WKS-RECEPCION-RECHAZADA PIC X(1)  VALUE "N".
011400         88  WKS-RECEPCION-FUE-RECHAZADA  VALUE "S".
011500     05  FILLER                  PIC X(03).
011600*                 CONTADORES (COMP)
011700 01  WKS-CONTADORES.
011800     05  WKS-IX-LIBRO            PIC 9(05) COMP VALUE ZERO.
011900     05  WKS-IX-COM              PIC 9(05) COMP VALUE ZERO.
012000     05  WKS-IX-CDL              PIC 9(05) COMP VALUE ZERO.
012100     05  FILLER                  PIC X(05).
012200*                 TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
012300 01  TBL-LIBROS.
012400     05  TBL-LIV-CANT            PIC 9(05) COMP VALUE ZERO.
012500     05  TBL-LIV-ITEM OCCURS 1 TO 3000 TIMES
012600             DEPENDING ON TBL-LIV-CANT
012700             ASCENDING KEY IS TLV-ID
012800             INDEXED BY IX-LIV.
012900         10  TLV-ID              PIC X(36).
013000         10  TLV-CODE            PIC X(20).
013100         10  TLV-TITRE           PIC X(255).
013200         10  TLV-AUTEUR          PIC X(100).
013300         10  TLV-CATEGORIE-ID    PIC X(36).
013400         10  TLV-QUANTITE-STOCK  PIC S9(7).
013500         10  TLV-SEUIL-MINIMAL   PIC S9(7).
013600         10  TLV-PRIX-VENTE      PIC S9(8)V99.
013700         10  TLV-PRIX-ACHAT      PIC S9(8)V99.
013800         10  TLV-PRIX-ACHAT-R REDEFINES TLV-PRIX-ACHAT
013900                                 PIC S9(10).
014000         10  TLV-STATUT          PIC X(7).
014100         10  FILLER              PIC X(12).
014200*                 MAESTRO DE ORDENES EN MEMORIA (SUSTITUTO ISAM,
014300*                 TABLA LOCAL - VER NOTA EN COPY LIBCOM)
014400 01  TBL-ORDENES.
014500     05  TBL-COM-CANT            PIC 9(05) COMP VALUE ZERO.
014600     05  TBL-COM-ITEM OCCURS 1 TO 4000 TIMES
014700             DEPENDING ON TBL-COM-CANT
014800             INDEXED BY IX-COM.
014900         10  TCM-ID              PIC X(36).
015000         10  TCM-NUMERO-COMMANDE PIC X(30).
015100         10  TCM-FOURNISSEUR-ID  PIC X(36).
015200         10  TCM-DATE-COMMANDE   PIC 9(8).
015300         10  TCM-DATE-RECEPTION-PREVUE
015400                                 PIC 9(8).
015500         10  TCM-DATE-RECEPTION-REELLE
015600                                 PIC 9(8).
015700         10  TCM-MONTANT-TOTAL   PIC S9(8)V99.
015800         10  TCM-MONTANT-TOTAL-R REDEFINES TCM-MONTANT-TOTAL
015900                                 PIC S9(10).
016000         10  TCM-STATUT          PIC X(10).
016100             88  TCM-EN-ESPERA             VALUE "EN-ATTENTE".
016200             88  TCM-RECIBIDA              VALUE "RECUE".
016300             88  TCM-ANULADA               VALUE "ANNULEE".
016400         10  TCM-NOTES           PIC X(500).
016500         10  FILLER              PIC X(14).
016600*                 LINEAS DE ORDEN EN MEMORIA (SOLO LO NECESARIO
016700*                 PARA APLICAR LA RECEPCION AL STOCK Y AL PRECIO)
016800 01  TBL-LINEAS-COM.
016900     05  TBL-CDL-CANT            PIC 9(05) COMP VALUE ZERO.
017000     05  TBL-CDL-ITEM OCCURS 1 TO 12000 TIMES
017100             DEPENDING ON TBL-CDL-CANT
017200             INDEXED BY IX-CDL.
017300         10  TLC-COMMANDE-ID     PIC X(36).
017400         10  TLC-LIVRE-ID        PIC X(36).
017500         10  TLC-QUANTITE        PIC S9(7).
017600         10  TLC-QUANTITE-R REDEFINES TLC-QUANTITE
017700                                 PIC 9(7).
017800         10  TLC-PRIX-ACHAT-UNITAIRE
017900                                 PIC S9(8)V99.
018000         10  FILLER              PIC X(07).
018100*----------------------------------------------------------------*
018200*                    P R O C E D U R E   D I V I S I O N         *
018300*----------------------------------------------------------------*
018400 PROCEDURE DIVISION.
018500 000-PRINCIPAL SECTION.
018600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
018700     PERFORM 110-CARGA-TABLA-LIBROS THRU 110-CARGA-TABLA-LIBROS-E
018800     PERFORM 120-CARGA-TABLA-ORDENES
018900         THRU 120-CARGA-TABLA-ORDENES-E
019000     PERFORM 130-CARGA-TABLA-LINEAS THRU 130-CARGA-TABLA-LINEAS-E
019100     PERFORM 200-LEE-UNA-SOLICITUD-REC
019200         THRU 200-LEE-UNA-SOLICITUD-REC-E
019300     PERFORM 210-PROCESA-UNA-RECEPCION
019400         THRU 210-PROCESA-UNA-RECEPCION-E
019500         UNTIL WKS-NO-HAY-MAS-REQ
019600     PERFORM 600-REGRABA-MAESTRO-ORDENES
019700         THRU 600-REGRABA-MAESTRO-ORDENES-E
019800     PERFORM 610-REGRABA-MAESTRO-LIBROS
019900         THRU 610-REGRABA-MAESTRO-LIBROS-E
020000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
020100     STOP RUN.
020200 000-PRINCIPAL-E. EXIT.
020300
020400*--------> SERIE 100 - APERTURA DE ARCHIVOS
020500 100-APERTURA-ARCHIVOS SECTION.
020600     OPEN INPUT  LIBROS-ENT
020700     OPEN OUTPUT LIBROS-SAL
020800     OPEN INPUT  RCQ-REQ
020900     OPEN INPUT  COM-ENT
021000     OPEN OUTPUT COM-SAL
021100     OPEN INPUT  CDL-ENT
021200     IF FS-LIBROS-ENT NOT = 0 OR FS-RCQ-REQ NOT = 0
021300        OR FS-COM-ENT NOT = 0
021400        GO TO 100-ERROR-APERTURA
021500     END-IF
021600     IF FS-CDL-ENT = 35
021700        MOVE ZEROS TO FS-CDL-ENT
021800        SET WKS-NO-HAY-MAS-CDL TO TRUE
021900     END-IF.
022000     GO TO 100-APERTURA-ARCHIVOS-E.
022100 100-ERROR-APERTURA.
022200        DISPLAY "================================================"
022300                UPON CONSOLE
022400        DISPLAY "  LIBC002 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
022500                UPON CONSOLE
022600        DISPLAY " FS LIBROS-ENT : (" FS-LIBROS-ENT ")"
022700                UPON CONSOLE
022800        DISPLAY " FS RCQ-REQ    : (" FS-RCQ-REQ    ")"
022900                UPON CONSOLE
023000        DISPLAY " FS COM-ENT    : (" FS-COM-ENT    ")"
023100                UPON CONSOLE
023200        DISPLAY "================================================"
023300                UPON CONSOLE
023400        MOVE 91 TO RETURN-CODE
023500        STOP RUN.
023600 100-APERTURA-ARCHIVOS-E. EXIT.
023700
023800*--------> CARGA LA TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
023900 110-CARGA-TABLA-LIBROS SECTION.
024000     READ LIBROS-ENT
024100          AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
024200     END-READ
024300     PERFORM 115-ACUMULA-LIBRO THRU 115-ACUMULA-LIBRO-E
024400         VARYING WKS-IX-LIBRO FROM 1 BY 1
024500         UNTIL WKS-NO-HAY-MAS-LIBROS.
024600 110-CARGA-TABLA-LIBROS-E. EXIT.
024700
024800 115-ACUMULA-LIBRO SECTION.
024900     IF NOT WKS-NO-HAY-MAS-LIBROS
025000        ADD 1 TO TBL-LIV-CANT
025100        MOVE REG-LIBLIV TO TBL-LIV-ITEM(TBL-LIV-CANT)
025200        READ LIBROS-ENT
025300             AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
025400        END-READ
025500     END-IF.
025600 115-ACUMULA-LIBRO-E. EXIT.
025700
025800*--------> CARGA EL MAESTRO DE ORDENES EN MEMORIA (SUSTITUTO ISAM)
025900 120-CARGA-TABLA-ORDENES SECTION.
026000     READ COM-ENT
026100          AT END SET WKS-NO-HAY-MAS-COM TO TRUE
026200     END-READ
026300     PERFORM 125-ACUMULA-ORDEN THRU 125-ACUMULA-ORDEN-E
026400         VARYING WKS-IX-COM FROM 1 BY 1
026500         UNTIL WKS-NO-HAY-MAS-COM.
026600 120-CARGA-TABLA-ORDENES-E. EXIT.
026700
026800 125-ACUMULA-ORDEN SECTION.
026900     IF NOT WKS-NO-HAY-MAS-COM
027000        ADD 1 TO TBL-COM-CANT
027100        MOVE COM-ID OF REG-COM          TO TCM-ID(TBL-COM-CANT)
027200        MOVE COM-NUMERO-COMMANDE OF REG-COM
027300                          TO TCM-NUMERO-COMMANDE(TBL-COM-CANT)
027400        MOVE COM-FOURNISSEUR-ID OF REG-COM
027500                          TO TCM-FOURNISSEUR-ID(TBL-COM-CANT)
027600        MOVE COM-DATE-COMMANDE OF REG-COM
027700                          TO TCM-DATE-COMMANDE(TBL-COM-CANT)
027800        MOVE COM-DATE-RECEPTION-PREVUE OF REG-COM
027900                     TO TCM-DATE-RECEPTION-PREVUE(TBL-COM-CANT)
028000        MOVE COM-DATE-RECEPTION-REELLE OF REG-COM
028100                     TO TCM-DATE-RECEPTION-REELLE(TBL-COM-CANT)
028200        MOVE COM-MONTANT-TOTAL OF REG-COM
028300                          TO TCM-MONTANT-TOTAL(TBL-COM-CANT)
028400        MOVE COM-STATUT OF REG-COM
028500                    TO TCM-STATUT(TBL-COM-CANT)
028600        MOVE COM-NOTES OF REG-COM       TO TCM-NOTES(TBL-COM-CANT)
028700        READ COM-ENT
028800             AT END SET WKS-NO-HAY-MAS-COM TO TRUE
028900        END-READ
029000     END-IF.
029100 125-ACUMULA-ORDEN-E. EXIT.
029200
029300*--------> CARGA LAS LINEAS YA POSTEADAS (APLICACION DE RECEPCION)
029400 130-CARGA-TABLA-LINEAS SECTION.
029500     PERFORM 135-ACUMULA-LINEA THRU 135-ACUMULA-LINEA-E
029600         VARYING WKS-IX-CDL FROM 1 BY 1
029700         UNTIL WKS-NO-HAY-MAS-CDL.
029800 130-CARGA-TABLA-LINEAS-E. EXIT.
029900
030000 135-ACUMULA-LINEA SECTION.
030100     IF NOT WKS-NO-HAY-MAS-CDL
030200        READ CDL-ENT
030300             AT END SET WKS-NO-HAY-MAS-CDL TO TRUE
030400        END-READ
030500        IF NOT WKS-NO-HAY-MAS-CDL
030600           ADD 1 TO TBL-CDL-CANT
030700           MOVE CDL-COMMANDE-ID TO TLC-COMMANDE-ID(TBL-CDL-CANT)
030800           MOVE CDL-LIVRE-ID    TO TLC-LIVRE-ID(TBL-CDL-CANT)
030900           MOVE CDL-QUANTITE    TO TLC-QUANTITE(TBL-CDL-CANT)
031000           MOVE CDL-PRIX-ACHAT-UNITAIRE
031100                     TO TLC-PRIX-ACHAT-UNITAIRE(TBL-CDL-CANT)
031200        END-IF
031300     END-IF.
031400 135-ACUMULA-LINEA-E. EXIT.
031500
031600*--------> SERIE 200 - LECTURA DE LA SOLICITUD DE RECEPCION
031700 200-LEE-UNA-SOLICITUD-REC SECTION.
031800     READ RCQ-REQ
031900          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
032000     END-READ.
032100 200-LEE-UNA-SOLICITUD-REC-E. EXIT.
032200
032300*--------> PROCESA UNA SOLICITUD DE RECEPCION COMPLETA
032400 210-PROCESA-UNA-RECEPCION SECTION.
032500     MOVE "N" TO WKS-RECEPCION-RECHAZADA
032600     PERFORM 220-LOCALIZA-ORDEN THRU 220-LOCALIZA-ORDEN-E
032700     IF NOT WKS-RECEPCION-FUE-RECHAZADA
032800        PERFORM 300-APLICA-RECEPCION-LINEAS
032900            THRU 300-APLICA-RECEPCION-LINEAS-E
033000        PERFORM 400-ACTUALIZA-ORDEN THRU 400-ACTUALIZA-ORDEN-E
033100     ELSE
033200        DISPLAY "LIBC002 - RECEPCION RECHAZADA, COMMANDE-ID "
033300                RCQ-COMMANDE-ID UPON CONSOLE
033400     END-IF
033500     PERFORM 200-LEE-UNA-SOLICITUD-REC
033600         THRU 200-LEE-UNA-SOLICITUD-REC-E.
033700 210-PROCESA-UNA-RECEPCION-E. EXIT.
033800
033900*--------> SERIE 220 - LOCALIZA LA ORDEN (BARRIDO, SIN LLAVE
034000*          PORQUE EL MAESTRO ESTA EN ORDEN DE POSTEO, NO POR ID)
034100 220-LOCALIZA-ORDEN SECTION.
034200     SET WKS-RECEPCION-FUE-RECHAZADA TO TRUE
034300     PERFORM 230-PRUEBA-UNA-ORDEN THRU 230-PRUEBA-UNA-ORDEN-E
034400         VARYING IX-COM FROM 1 BY 1
034500         UNTIL IX-COM > TBL-COM-CANT
034600            OR NOT WKS-RECEPCION-FUE-RECHAZADA.
034700 220-LOCALIZA-ORDEN-E. EXIT.
034800
034900 230-PRUEBA-UNA-ORDEN SECTION.
035000     IF TCM-ID(IX-COM) = RCQ-COMMANDE-ID
035100        IF NOT TCM-EN-ESPERA(IX-COM)
035200           DISPLAY "LIBC002 - LA ORDEN NO ESTA EN-ATTENTE: "
035300                   RCQ-COMMANDE-ID UPON CONSOLE
035400        ELSE
035500           SET WKS-RECEPCION-FUE-RECHAZADA TO FALSE
035600        END-IF
035700     END-IF.
035800 230-PRUEBA-UNA-ORDEN-E. EXIT.
035900
036000*--------> SERIE 300 - APLICA A STOCK Y PRECIO CADA LINEA RECIBIDA
036100 300-APLICA-RECEPCION-LINEAS SECTION.
036200     PERFORM 310-APLICA-UNA-LINEA THRU 310-APLICA-UNA-LINEA-E
036300         VARYING IX-CDL FROM 1 BY 1
036400         UNTIL IX-CDL > TBL-CDL-CANT.
036500 300-APLICA-RECEPCION-LINEAS-E. EXIT.
036600
036700 310-APLICA-UNA-LINEA SECTION.
036800     IF TLC-COMMANDE-ID(IX-CDL) = RCQ-COMMANDE-ID
036900        SET IX-LIV TO 1
037000        SEARCH ALL TBL-LIV-ITEM
037100            AT END
037200                DISPLAY "LIBC002 - LIBRO NO EXISTE EN RECEPCION: "
037300                        TLC-LIVRE-ID(IX-CDL) UPON CONSOLE
037400            WHEN TLV-ID(IX-LIV) = TLC-LIVRE-ID(IX-CDL)
037500                PERFORM 320-GRABA-RECEPCION-EN-LIBRO
037600                    THRU 320-GRABA-RECEPCION-EN-LIBRO-E
037700        END-SEARCH
037800     END-IF.
037900 310-APLICA-UNA-LINEA-E. EXIT.
038000
038100 320-GRABA-RECEPCION-EN-LIBRO SECTION.
038200     ADD TLC-QUANTITE(IX-CDL)
038300         TO TLV-QUANTITE-STOCK(IX-LIV)
038400     IF TLC-PRIX-ACHAT-UNITAIRE(IX-CDL) NOT = ZEROS
038500        MOVE TLC-PRIX-ACHAT-UNITAIRE(IX-CDL)
038600                           TO TLV-PRIX-ACHAT(IX-LIV)
038700     END-IF.
038800 320-GRABA-RECEPCION-EN-LIBRO-E. EXIT.
038900
039000*--------> SERIE 400 - MARCA LA ORDEN COMO RECIBIDA EN LA TABLA
039100 400-ACTUALIZA-ORDEN SECTION.
039200     MOVE "RECUE"               TO TCM-STATUT(IX-COM)
039300     MOVE RCQ-DATE-RECEPTION
039400                  TO TCM-DATE-RECEPTION-REELLE(IX-COM).
039500 400-ACTUALIZA-ORDEN-E. EXIT.
039600
039700*--------> SERIE 600 - REGRABA EL MAESTRO DE ORDENES ACTUALIZADO
039800 600-REGRABA-MAESTRO-ORDENES SECTION.
039900     PERFORM 605-ESCRIBE-UNA-ORDEN THRU 605-ESCRIBE-UNA-ORDEN-E
040000         VARYING WKS-IX-COM FROM 1 BY 1
040100         UNTIL WKS-IX-COM > TBL-COM-CANT.
040200 600-REGRABA-MAESTRO-ORDENES-E. EXIT.
040300
040400 605-ESCRIBE-UNA-ORDEN SECTION.
040500     MOVE SPACES                         TO REG-COM-SAL
040600     MOVE TCM-ID(WKS-IX-COM)             TO COM-ID OF REG-COM-SAL
040700     MOVE TCM-NUMERO-COMMANDE(WKS-IX-COM)
040800                      TO COM-NUMERO-COMMANDE OF REG-COM-SAL
040900     MOVE TCM-FOURNISSEUR-ID(WKS-IX-COM)
041000                      TO COM-FOURNISSEUR-ID OF REG-COM-SAL
041100     MOVE TCM-DATE-COMMANDE(WKS-IX-COM)
041200                      TO COM-DATE-COMMANDE OF REG-COM-SAL
041300     MOVE TCM-DATE-RECEPTION-PREVUE(WKS-IX-COM)
041400                 TO COM-DATE-RECEPTION-PREVUE OF REG-COM-SAL
041500     MOVE TCM-DATE-RECEPTION-REELLE(WKS-IX-COM)
041600                 TO COM-DATE-RECEPTION-REELLE OF REG-COM-SAL
041700     MOVE TCM-MONTANT-TOTAL(WKS-IX-COM)
041800                      TO COM-MONTANT-TOTAL OF REG-COM-SAL
041900     MOVE TCM-STATUT(WKS-IX-COM)
042000                      TO COM-STATUT OF REG-COM-SAL
042100     MOVE TCM-NOTES(WKS-IX-COM)
042200                      TO COM-NOTES OF REG-COM-SAL
042300     WRITE REG-COM-SAL.
042400 605-ESCRIBE-UNA-ORDEN-E. EXIT.
042500
042600*--------> SERIE 610 - REGRABA EL MAESTRO DE LIBROS ACTUALIZADO
042700 610-REGRABA-MAESTRO-LIBROS SECTION.
042800     PERFORM 615-ESCRIBE-UN-LIBRO THRU 615-ESCRIBE-UN-LIBRO-E
042900         VARYING WKS-IX-LIBRO FROM 1 BY 1
043000         UNTIL WKS-IX-LIBRO > TBL-LIV-CANT.
043100 610-REGRABA-MAESTRO-LIBROS-E. EXIT.
043200
043300 615-ESCRIBE-UN-LIBRO SECTION.
043400     MOVE TBL-LIV-ITEM(WKS-IX-LIBRO) TO REG-LIBROS-SAL
043500     WRITE REG-LIBROS-SAL.
043600 615-ESCRIBE-UN-LIBRO-E. EXIT.
043700
043800*--------> SERIE 900 - CIERRE DE ARCHIVOS
043900 900-CIERRA-ARCHIVOS SECTION.
044000     CLOSE LIBROS-ENT
044100           LIBROS-SAL
044200           RCQ-REQ
044300           COM-ENT
044400           COM-SAL
044500           CDL-ENT.
044600 900-CIERRA-ARCHIVOS-E. EXIT.
