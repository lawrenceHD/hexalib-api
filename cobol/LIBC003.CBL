000100******************************************************************
000200* FECHA       : 25/03/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBC003                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA UN LOTE DE SOLICITUDES DE ANULACION DE    *
000800*             : ORDEN DE COMPRA. POR CADA SOLICITUD LOCALIZA LA  *
000900*             : ORDEN EN EL MAESTRO, LE AGREGA EL MOTIVO A LAS   *
001000*             : NOTES Y LA MARCA ANNULEE.                        *
001100* ARCHIVOS    : COMENT=E,COMSAL=S,CNQREQ=E                       *
001200* ACCION (ES) : A=ANULAR LOTE DE ORDENES DE COMPRA               *
001300* INSTALADO   : 25/03/1983                                       *
001400* BPM/RATIONAL: HXL-0118                                         *
001500* NOMBRE      : ANULACION DE ORDENES DE COMPRA                   *
001600* PROGRAMA(S) : NINGUNO                                          *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* B I T A C O R A   D E   C A M B I O S                          *
002000*----------------------------------------------------------------*
002100* 1983-03-25 PEDR HXL-0118 VERSION INICIAL (PRIMERA VERSION DE LA*
002200*                 ANULACION DE ORDENES DE COMPRA)                *
002300* 1988-04-13 SVCH TKT-0051 CORREGIDO EL CONTADOR DE ORDENES      *
002400*                 RECHAZADAS, NO SE REINICIABA ENTRE CORRIDAS    *
002500* 1993-10-28 RAGL TKT-0099 REVISION POR AUDITORIA INTERNA, SIN   *
002600*                 CAMBIO DE LOGICA                               *
002700* 1999-01-13 EEDR Y2K FECHAS DE LA ORDEN VERIFICADAS A CCYYMMDD  *
002800* 2007-07-02 JMRM TKT-0224 ADAPTADO AL NUEVO ESQUEMA DE RESPALDO *
002900*                 NOCTURNO DEL CPD                               *
003000* 2017-12-05 RAGL TKT-0292 AMPLIADO EL CAMPO DE MOTIVO DE        *
003100*                 ANULACION A 200 POSICIONES                     *
003200* 2024-05-16 EEDR HXL-0129 EL MOTIVO SE AGREGA A CONTINUACION DE *
003300*                 LAS NOTES EXISTENTES, NO LAS REEMPLAZA         *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. LIBC003.
003700 AUTHOR. PEDRO ESTUARDO DE REYES.
003800 INSTALLATION. HEXALIB-LIBRERIA.
003900 DATE-WRITTEN. 25/03/1983.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
004800            OFF STATUS IS WKS-TRAZA-INACTIVA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT COM-ENT    ASSIGN TO COMENT
005200                ORGANIZATION IS LINE SEQUENTIAL
005300                FILE STATUS IS FS-COM-ENT.
005400     SELECT COM-SAL    ASSIGN TO COMSAL
005500                ORGANIZATION IS LINE SEQUENTIAL
005600                FILE STATUS IS FS-COM-SAL.
005700     SELECT CNQ-REQ    ASSIGN TO CNQREQ
005800                ORGANIZATION IS LINE SEQUENTIAL
005900                FILE STATUS IS FS-CNQ-REQ.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*                 MAESTRO DE ORDENES DE COMPRA - VIEJO Y NUEVO
006300 FD  COM-ENT.
006400 COPY LIBCOM.
006500 FD  COM-SAL.
006600 COPY LIBCOM REPLACING REG-COM BY REG-COM-SAL.
006700*                 SOLICITUD DE ANULACION (UNA ORDEN POR REGISTRO)
006800 FD  CNQ-REQ.
006900 COPY LIBCNQ.
007000 WORKING-STORAGE SECTION.
007100*                 VARIABLES DE FILE STATUS
007200 77  FS-COM-ENT                  PIC 9(02) VALUE ZEROS.
007300 77  FS-COM-SAL                  PIC 9(02) VALUE ZEROS.
007400 77  FS-CNQ-REQ                  PIC 9(02) VALUE ZEROS.
007500*                 INDICADORES DE FIN DE ARCHIVO Y RECHAZO
007600 01  WKS-INDICADORES.
007700     05  WKS-FIN-COM             PIC X(1)  VALUE "N".
007800         88  WKS-NO-HAY-MAS-COM            VALUE "S".
007900     05  WKS-FIN-REQ             PIC X(1)  VALUE "N".
008000         88  WKS-NO-HAY-MAS-REQ            VALUE "S".
008100     05  WKS-ANULACION-RECHAZADA PIC X(1)  VALUE "N".
008200         88  WKS-ANULACION-FUE-RECHAZADA  VALUE "S".
008300     05  FILLER                  PIC X(04).
008400*                 FECHA DE CORRIDA (REDEFINIDA PARA DESGLOSE)
008500 01  WKS-FECHA-HOY.
008600     05  WKS-FH-CCYY             PIC 9(04).
008700     05  WKS-FH-MM               PIC 9(02).
008800     05  WKS-FH-DD               PIC 9(02).
008900 01  WKS-FECHA-HOY-N REDEFINES WKS-FECHA-HOY PIC 9(08).
009000*                 CONTADORES (COMP)
009100 01  WKS-CONTADORES.
009200     05  WKS-IX-COM              PIC 9(05) COMP VALUE ZERO.
009300     05  WKS-CONTADOR-RECHAZOS   PIC S9(05) COMP VALUE ZERO.
009400     05  WKS-CONTADOR-RECHAZOS-R REDEFINES WKS-CONTADOR-RECHAZOS
009500                                 PIC 9(05).
009600     05  FILLER                  PIC X(05).
009700*                 MAESTRO DE ORDENES EN MEMORIA (SUSTITUTO ISAM,
009800*                 TABLA LOCAL - VER NOTA EN COPY LIBCOM)
009900 01  TBL-ORDENES.
010000     05  TBL-COM-CANT            PIC 9(05) COMP VALUE ZERO.
010100     05  TBL-COM-ITEM OCCURS 1 TO 4000 TIMES
010200             DEPENDING ON TBL-COM-CANT
010300             INDEXED BY IX-COM.
010400         10  TCM-ID              PIC X(36).
010500         10  TCM-NUMERO-COMMANDE PIC X(30).
010600         10  TCM-FOURNISSEUR-ID  PIC X(36).
010700         10  TCM-DATE-COMMANDE   PIC 9(8).
010800         10  TCM-DATE-RECEPTION-PREVUE
010900                                 PIC 9(8).
011000         10  TCM-DATE-RECEPTION-REELLE
011100                                 PIC 9(8).
011200         10  TCM-MONTANT-TOTAL   PIC S9(8)V99.
011300         10  TCM-MONTANT-TOTAL-R REDEFINES TCM-MONTANT-TOTAL
011400                                 PIC S9(10).
011500         10  TCM-STATUT          PIC X(10).
011600             88  TCM-EN-ESPERA             VALUE "EN-ATTENTE".
011700             88  TCM-RECIBIDA              VALUE "RECUE".
011800             88  TCM-ANULADA               VALUE "ANNULEE".
011900         10  TCM-NOTES           PIC X(500).
012000         10  FILLER              PIC X(14).
012100*----------------------------------------------------------------*
012200*                    P R O C E D U R E   D I V I S I O N         *
012300*----------------------------------------------------------------*
012400 PROCEDURE DIVISION.
012500 000-PRINCIPAL SECTION.
012600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
012700     PERFORM 120-CARGA-TABLA-ORDENES
012800         THRU 120-CARGA-TABLA-ORDENES-E
012900     PERFORM 200-LEE-UNA-SOLICITUD-ANU
013000         THRU 200-LEE-UNA-SOLICITUD-ANU-E
013100     PERFORM 210-PROCESA-UNA-ANULACION
013200         THRU 210-PROCESA-UNA-ANULACION-E
013300         UNTIL WKS-NO-HAY-MAS-REQ
013400     PERFORM 600-REGRABA-MAESTRO-ORDENES
013500         THRU 600-REGRABA-MAESTRO-ORDENES-E
013600     IF WKS-TRAZA-ACTIVA
013700        DISPLAY "LIBC003 - ORDENES RECHAZADAS EN EL LOTE: "
013800                WKS-CONTADOR-RECHAZOS-R UPON CONSOLE
013900     END-IF
014000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
014100     STOP RUN.
014200 000-PRINCIPAL-E. EXIT.
014300
014400*--------> SERIE 100 - APERTURA DE ARCHIVOS
014500 100-APERTURA-ARCHIVOS SECTION.
014600     OPEN INPUT  COM-ENT
014700     OPEN OUTPUT COM-SAL
014800     OPEN INPUT  CNQ-REQ
014900     IF FS-COM-ENT NOT = 0 OR FS-CNQ-REQ NOT = 0
015000        GO TO 100-ERROR-APERTURA
015100     END-IF
015200     ACCEPT WKS-FECHA-HOY-N FROM DATE YYYYMMDD
015300     IF WKS-TRAZA-ACTIVA
015400        DISPLAY "LIBC003 - FECHA DE CORRIDA: " WKS-FECHA-HOY-N
015500                UPON CONSOLE
015600     END-IF
015700     GO TO 100-APERTURA-ARCHIVOS-E.
015800 100-ERROR-APERTURA.
015900        DISPLAY "================================================"
016000                UPON CONSOLE
016100        DISPLAY "  LIBC003 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
016200                UPON CONSOLE
016300        DISPLAY " FS COM-ENT    : (" FS-COM-ENT    ")"
016400                UPON CONSOLE
016500        DISPLAY " FS CNQ-REQ    : (" FS-CNQ-REQ    ")"
016600                UPON CONSOLE
016700        DISPLAY "================================================"
016800                UPON CONSOLE
016900        MOVE 91 TO RETURN-CODE
017000        STOP RUN.
017100 100-APERTURA-ARCHIVOS-E. EXIT.
017200
017300*--------> CARGA EL MAESTRO DE ORDENES EN MEMORIA (SUSTITUTO ISAM)
017400 120-CARGA-TABLA-ORDENES SECTION.
017500     READ COM-ENT
017600          AT END SET WKS-NO-HAY-MAS-COM TO TRUE
017700     END-READ
017800     PERFORM 125-ACUMULA-ORDEN THRU 125-ACUMULA-ORDEN-E
017900         VARYING WKS-IX-COM FROM 1 BY 1
018000         UNTIL WKS-NO-HAY-MAS-COM.
018100 120-CARGA-TABLA-ORDENES-E. EXIT.
018200
018300 125-ACUMULA-ORDEN SECTION.
018400     IF NOT WKS-NO-HAY-MAS-COM
018500        ADD 1 TO TBL-COM-CANT
018600        MOVE COM-ID OF REG-COM          TO TCM-ID(TBL-COM-CANT)
018700        MOVE COM-NUMERO-COMMANDE OF REG-COM
018800                          TO TCM-NUMERO-COMMANDE(TBL-COM-CANT)
018900        MOVE COM-FOURNISSEUR-ID OF REG-COM
019000                          TO TCM-FOURNISSEUR-ID(TBL-COM-CANT)
019100        MOVE COM-DATE-COMMANDE OF REG-COM
019200                          TO TCM-DATE-COMMANDE(TBL-COM-CANT)
019300        MOVE COM-DATE-RECEPTION-PREVUE OF REG-COM
019400                     TO TCM-DATE-RECEPTION-PREVUE(TBL-COM-CANT)
019500        MOVE COM-DATE-RECEPTION-REELLE OF REG-COM
019600                     TO TCM-DATE-RECEPTION-REELLE(TBL-COM-CANT)
019700        MOVE COM-MONTANT-TOTAL OF REG-COM
019800                          TO TCM-MONTANT-TOTAL(TBL-COM-CANT)
019900        MOVE COM-STATUT OF REG-COM
020000                          TO TCM-STATUT(TBL-COM-CANT)
020100        MOVE COM-NOTES OF REG-COM       TO TCM-NOTES(TBL-COM-CANT)
020200        READ COM-ENT
020300             AT END SET WKS-NO-HAY-MAS-COM TO TRUE
020400        END-READ
020500     END-IF.
020600 125-ACUMULA-ORDEN-E. EXIT.
020700
020800*--------> SERIE 200 - LECTURA DE LA SOLICITUD DE ANULACION
020900 200-LEE-UNA-SOLICITUD-ANU SECTION.
021000     READ CNQ-REQ
021100          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
021200     END-READ.
021300 200-LEE-UNA-SOLICITUD-ANU-E. EXIT.
021400
021500*--------> PROCESA UNA SOLICITUD DE ANULACION COMPLETA
021600 210-PROCESA-UNA-ANULACION SECTION.
021700     MOVE "N" TO WKS-ANULACION-RECHAZADA
021800     PERFORM 220-LOCALIZA-ORDEN THRU 220-LOCALIZA-ORDEN-E
021900     IF NOT WKS-ANULACION-FUE-RECHAZADA
022000        PERFORM 300-MARCA-ANULADA THRU 300-MARCA-ANULADA-E
022100     ELSE
022200        ADD 1 TO WKS-CONTADOR-RECHAZOS
022300        DISPLAY "LIBC003 - ANULACION RECHAZADA, COMMANDE-ID "
022400                CNQ-COMMANDE-ID UPON CONSOLE
022500     END-IF
022600     PERFORM 200-LEE-UNA-SOLICITUD-ANU
022700         THRU 200-LEE-UNA-SOLICITUD-ANU-E.
022800 210-PROCESA-UNA-ANULACION-E. EXIT.
022900
023000*--------> SERIE 220 - LOCALIZA LA ORDEN (BARRIDO, SIN LLAVE
023100*          PORQUE EL MAESTRO ESTA EN ORDEN DE POSTEO, NO POR ID)
023200 220-LOCALIZA-ORDEN SECTION.
023300     SET WKS-ANULACION-FUE-RECHAZADA TO TRUE
023400     PERFORM 230-PRUEBA-UNA-ORDEN THRU 230-PRUEBA-UNA-ORDEN-E
023500         VARYING IX-COM FROM 1 BY 1
023600         UNTIL IX-COM > TBL-COM-CANT
023700            OR NOT WKS-ANULACION-FUE-RECHAZADA.
023800 220-LOCALIZA-ORDEN-E. EXIT.
023900
024000 230-PRUEBA-UNA-ORDEN SECTION.
024100     IF TCM-ID(IX-COM) = CNQ-COMMANDE-ID
024200        IF NOT TCM-EN-ESPERA(IX-COM)
024300           DISPLAY "LIBC003 - LA ORDEN NO ESTA EN-ATTENTE: "
024400                   CNQ-COMMANDE-ID UPON CONSOLE
024500        ELSE
024600           SET WKS-ANULACION-FUE-RECHAZADA TO FALSE
024700        END-IF
024800     END-IF.
024900 230-PRUEBA-UNA-ORDEN-E. EXIT.
025000
025100*--------> SERIE 300 - MARCA LA ORDEN COMO ANULADA EN LA TABLA
025200 300-MARCA-ANULADA SECTION.
025300     MOVE "ANNULEE"             TO TCM-STATUT(IX-COM)
025400     IF CNQ-MOTIF-ANNULATION NOT = SPACES
025500        IF TCM-NOTES(IX-COM) = SPACES
025600           MOVE CNQ-MOTIF-ANNULATION TO TCM-NOTES(IX-COM)
025700        ELSE
025800           STRING TCM-NOTES(IX-COM) DELIMITED BY SPACE
025900                  " / " DELIMITED BY SIZE
026000                  CNQ-MOTIF-ANNULATION DELIMITED BY SPACE
026100                  INTO TCM-NOTES(IX-COM)
026200        END-IF
026300     END-IF.
026400 300-MARCA-ANULADA-E. EXIT.
026500
026600*--------> SERIE 600 - REGRABA EL MAESTRO DE ORDENES ACTUALIZADO
026700 600-REGRABA-MAESTRO-ORDENES SECTION.
026800     PERFORM 605-ESCRIBE-UNA-ORDEN THRU 605-ESCRIBE-UNA-ORDEN-E
026900         VARYING WKS-IX-COM FROM 1 BY 1
027000         UNTIL WKS-IX-COM > TBL-COM-CANT.
027100 600-REGRABA-MAESTRO-ORDENES-E. EXIT.
027200
027300 605-ESCRIBE-UNA-ORDEN SECTION.
027400     MOVE SPACES                         TO REG-COM-SAL
027500     MOVE TCM-ID(WKS-IX-COM)             TO COM-ID OF REG-COM-SAL
027600     MOVE TCM-NUMERO-COMMANDE(WKS-IX-COM)
027700                      TO COM-NUMERO-COMMANDE OF REG-COM-SAL
027800     MOVE TCM-FOURNISSEUR-ID(WKS-IX-COM)
027900                      TO COM-FOURNISSEUR-ID OF REG-COM-SAL
028000     MOVE TCM-DATE-COMMANDE(WKS-IX-COM)
028100                      TO COM-DATE-COMMANDE OF REG-COM-SAL
028200     MOVE TCM-DATE-RECEPTION-PREVUE(WKS-IX-COM)
028300                 TO COM-DATE-RECEPTION-PREVUE OF REG-COM-SAL
028400     MOVE TCM-DATE-RECEPTION-REELLE(WKS-IX-COM)
028500                 TO COM-DATE-RECEPTION-REELLE OF REG-COM-SAL
028600     MOVE TCM-MONTANT-TOTAL(WKS-IX-COM)
028700                      TO COM-MONTANT-TOTAL OF REG-COM-SAL
028800     MOVE TCM-STATUT(WKS-IX-COM)
028900                      TO COM-STATUT OF REG-COM-SAL
029000     MOVE TCM-NOTES(WKS-IX-COM)
029100                      TO COM-NOTES OF REG-COM-SAL
029200     WRITE REG-COM-SAL.
029300 605-ESCRIBE-UNA-ORDEN-E. EXIT.
029400
029500*--------> SERIE 900 - CIERRE DE ARCHIVOS
029600 900-CIERRA-ARCHIVOS SECTION.
029700     CLOSE COM-ENT
029800           COM-SAL
029900           CNQ-REQ.
030000 900-CIERRA-ARCHIVOS-E. EXIT.
