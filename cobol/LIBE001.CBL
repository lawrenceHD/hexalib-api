000100******************************************************************
000200* FECHA       : 02/04/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBE001                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ORDENA EL MAESTRO DE VENTAS POR FECHA Y VENDEDOR *
000800*             : Y EMITE UN REPORTE DE QUIEBRE DE CONTROL CON EL  *
000900*             : NUMERO DE VENTAS Y LA CIFRA DE NEGOCIOS DE CADA  *
001000*             : FECHA (Y DE CADA VENDEDOR SI EL UPSI-1 ESTA ON). *
001100* ARCHIVOS    : VTASAL=E,ESTSAL=S,SORTWK1=TRABAJO                *
001200* ACCION (ES) : NINGUNA (CORRIDA UNICA POR LOTE DE VENTAS)       *
001300* INSTALADO   : 02/04/1983                                       *
001400* BPM/RATIONAL: HXL-0121                                         *
001500* NOMBRE      : ESTADISTICAS DIARIAS DE VENTA                    *
001600* PROGRAMA(S) : NINGUNO                                          *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* B I T A C O R A   D E   C A M B I O S                          *
002000*----------------------------------------------------------------*
002100* 1983-04-02 PEDR HXL-0121 VERSION INICIAL (PRIMERA VERSION DEL  *
002200*                 REPORTE DE ESTADISTICAS DIARIAS)               *
002300* 1986-11-30 SVCH TKT-0034 AJUSTADO EL ANCHO DE LA COLUMNA CIFRA *
002400*                 DE NEGOCIOS DEL REPORTE                        *
002500* 1991-06-17 RAGL TKT-0079 REVISION POR AUDITORIA INTERNA, SIN   *
002600*                 CAMBIO DE LOGICA                               *
002700* 1995-03-22 PEDR TKT-0111 MIGRADO VTASAL DE CINTA A DISCO PARA  *
002800*                 LA LECTURA DE ESTE REPORTE                     *
002900* 1999-01-14 EEDR Y2K FECHAS DE VENTA VERIFICADAS A CCYYMMDD     *
003000* 2008-09-09 JMRM TKT-0231 ADAPTADO EL ENCABEZADO DEL REPORTE AL *
003100*                 NUEVO FORMULARIO CONTINUO DEL CPD              *
003200* 2024-05-20 EEDR HXL-0131 EL UPSI-1 SELECCIONA EL REPORTE POR   *
003300*                 VENDEDOR; OFF PRODUCE EL REPORTE GLOBAL POR    *
003400*                 FECHA UNICAMENTE (COLUMNA VENDEUR EN BLANCO)   *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. LIBE001.
003800 AUTHOR. PEDRO ESTUARDO DE REYES.
003900 INSTALLATION. HEXALIB-LIBRERIA.
004000 DATE-WRITTEN. 02/04/1983.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA IS "0" THRU "9"
004800     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
004900            OFF STATUS IS WKS-TRAZA-INACTIVA
005000     UPSI-1 ON STATUS IS WKS-MODO-VENDEDOR
005100            OFF STATUS IS WKS-MODO-GLOBAL.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT VTA-ENT    ASSIGN TO VTASAL
005500                ORGANIZATION IS LINE SEQUENTIAL
005600                FILE STATUS IS FS-VTA-ENT.
005700     SELECT EST-SAL    ASSIGN TO ESTSAL
005800                ORGANIZATION IS LINE SEQUENTIAL
005900                FILE STATUS IS FS-EST-SAL.
006000     SELECT WORKFILE   ASSIGN TO SORTWK1.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*                 MAESTRO DE VENTAS (SOLO LECTURA)
006400 FD  VTA-ENT.
006500 COPY LIBVTA.
006600*                 REPORTE DE ESTADISTICAS DIARIAS (SALIDA)
006700 FD  EST-SAL.
006800 COPY LIBEST.
006900*                 ARCHIVO DE TRABAJO DEL SORT (FECHA+VENDEDOR)
007000 SD  WORKFILE.
007100 01  WRK-VENTA.
007200     05  WRK-DATE-VENTE          PIC 9(8).
007300     05  WRK-VENDEUR-ID          PIC X(36).
007400     05  WRK-MONTANT-TTC         PIC S9(8)V99.
007500     05  WRK-MONTANT-TTC-R REDEFINES WRK-MONTANT-TTC
007600                                 PIC S9(10).
007700     05  FILLER                  PIC X(12).
007800 WORKING-STORAGE SECTION.
007900*                 VARIABLES DE FILE STATUS
008000 77  FS-VTA-ENT                  PIC 9(02) VALUE ZEROS.
008100 77  FS-EST-SAL                  PIC 9(02) VALUE ZEROS.
008200*                 INDICADORES DE FIN DE ARCHIVO Y DE QUIEBRE
008300 01  WKS-INDICADORES.
008400     05  WKS-FIN-VTA             PIC X(1)  VALUE "N".
008500         88  WKS-NO-HAY-MAS-VTA            VALUE "S".
008600     05  WKS-FIN-SORT            PIC X(1)  VALUE "N".
008700         88  WKS-NO-HAY-MAS-SORT           VALUE "S".
008800     05  WKS-PRIMERA-VEZ         PIC X(1)  VALUE "S".
008900         88  WKS-ES-PRIMERA-VEZ            VALUE "S".
009000     05  FILLER                  PIC X(05).
009100*           CAMPOS DE QUIEBRE DE CONTROL (ULTIMA LLAVE LEIDA)
009200 01  WKS-CONTROL.
009300     05  WKS-CTL-DATE            PIC 9(8)  VALUE ZEROS.
009400     05  WKS-CTL-VENDEUR         PIC X(36) VALUE SPACES.
009500     05  FILLER                  PIC X(08).
009600*                 ACUMULADORES DEL QUIEBRE ACTUAL (COMP)
009700 01  WKS-ACUMULADORES.
009800     05  WKS-NOMBRE-VENTES       PIC 9(7)  COMP VALUE ZERO.
009900     05  WKS-CHIFFRE-AFFAIRES    PIC S9(8)V99.
010000     05  WKS-CHIFFRE-AFFAIRES-R REDEFINES WKS-CHIFFRE-AFFAIRES
010100                                 PIC S9(10).
010200     05  FILLER                  PIC X(06).
010300*                 DESGLOSE DE FECHA PARA FORMATO DD/MM/CCYY
010400 01  WKS-FECHA-FORMATO.
010500     05  WKS-FF-CCYY             PIC 9(04).
010600     05  WKS-FF-MM               PIC 9(02).
010700     05  WKS-FF-DD               PIC 9(02).
010800 01  WKS-FECHA-FORMATO-N REDEFINES WKS-FECHA-FORMATO PIC 9(08).
010900*----------------------------------------------------------------*
011000*                    P R O C E D U R E   D I V I S I O N         *
011100*----------------------------------------------------------------*
011200 PROCEDURE DIVISION.
011300 000-PRINCIPAL SECTION.
011400     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
011500     SORT WORKFILE
011600         ON ASCENDING KEY WRK-DATE-VENTE OF WRK-VENTA
011700            ASCENDING KEY WRK-VENDEUR-ID OF WRK-VENTA
011800         INPUT PROCEDURE  IS 200-LEE-VENTAS
011900         OUTPUT PROCEDURE IS 300-ACUMULA-QUIEBRE
012000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
012100     STOP RUN.
012200 000-PRINCIPAL-E. EXIT.
012300
012400*--------> SERIE 100 - APERTURA DE ARCHIVOS
012500 100-APERTURA-ARCHIVOS SECTION.
012600     OPEN INPUT  VTA-ENT
012700     OPEN OUTPUT EST-SAL
012800     IF FS-VTA-ENT NOT = 0
012900        GO TO 100-ERROR-APERTURA
013000     END-IF
013100     GO TO 100-APERTURA-ARCHIVOS-E.
013200 100-ERROR-APERTURA.
013300        DISPLAY "================================================"
013400                UPON CONSOLE
013500        DISPLAY "  LIBE001 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
013600                UPON CONSOLE
013700        DISPLAY " FS VTA-ENT    : (" FS-VTA-ENT    ")"
013800                UPON CONSOLE
013900        DISPLAY "================================================"
014000                UPON CONSOLE
014100        MOVE 91 TO RETURN-CODE
014200        STOP RUN.
014300 100-APERTURA-ARCHIVOS-E. EXIT.
014400
014500*--------> SERIE 200 - ALIMENTA EL SORT CON EL MAESTRO DE VENTAS
014600*          (PROCEDIMIENTO DE ENTRADA DEL SORT)
014700 200-LEE-VENTAS SECTION.
014800     READ VTA-ENT
014900          AT END SET WKS-NO-HAY-MAS-VTA TO TRUE
015000     END-READ
015100     PERFORM 210-ALIMENTA-UN-REGISTRO
015200         THRU 210-ALIMENTA-UN-REGISTRO-E
015300         UNTIL WKS-NO-HAY-MAS-VTA.
015400 200-LEE-VENTAS-E. EXIT.
015500
015600 210-ALIMENTA-UN-REGISTRO SECTION.
015700     MOVE SPACES                    TO WRK-VENTA
015800     MOVE VTA-DATE-VENTE OF REG-VTA  TO WRK-DATE-VENTE
015900     MOVE VTA-VENDEUR-ID OF REG-VTA  TO WRK-VENDEUR-ID
016000     MOVE VTA-MONTANT-TTC OF REG-VTA TO WRK-MONTANT-TTC
016100     RELEASE WRK-VENTA
016200     READ VTA-ENT
016300          AT END SET WKS-NO-HAY-MAS-VTA TO TRUE
016400     END-READ.
016500 210-ALIMENTA-UN-REGISTRO-E. EXIT.
016600
016700*--------> SERIE 300 - RECORRE EL SORT Y ACUMULA CADA QUIEBRE
016800*          (PROCEDIMIENTO DE SALIDA DEL SORT)
016900 300-ACUMULA-QUIEBRE SECTION.
017000     RETURN WORKFILE
017100         AT END SET WKS-NO-HAY-MAS-SORT TO TRUE
017200     END-RETURN
017300     PERFORM 310-PROCESA-UN-REGISTRO-SORT
017400         THRU 310-PROCESA-UN-REGISTRO-SORT-E
017500         UNTIL WKS-NO-HAY-MAS-SORT
017600     IF NOT WKS-ES-PRIMERA-VEZ
017700        PERFORM 400-EMITE-LINEA-TOTAL THRU 400-EMITE-LINEA-TOTAL-E
017800     END-IF.
017900 300-ACUMULA-QUIEBRE-E. EXIT.
018000
018100 310-PROCESA-UN-REGISTRO-SORT SECTION.
018200     IF WKS-ES-PRIMERA-VEZ
018300        PERFORM 320-INICIA-QUIEBRE THRU 320-INICIA-QUIEBRE-E
018400     ELSE
018500        IF WRK-DATE-VENTE OF WRK-VENTA NOT = WKS-CTL-DATE
018600           OR (WKS-MODO-VENDEDOR AND
018700               WRK-VENDEUR-ID OF WRK-VENTA NOT = WKS-CTL-VENDEUR)
018800           PERFORM 400-EMITE-LINEA-TOTAL
018900               THRU 400-EMITE-LINEA-TOTAL-E
019000           PERFORM 320-INICIA-QUIEBRE THRU 320-INICIA-QUIEBRE-E
019100        END-IF
019200     END-IF
019300     ADD 1 TO WKS-NOMBRE-VENTES
019400     ADD WRK-MONTANT-TTC OF WRK-VENTA TO WKS-CHIFFRE-AFFAIRES
019500     RETURN WORKFILE
019600         AT END SET WKS-NO-HAY-MAS-SORT TO TRUE
019700     END-RETURN.
019800 310-PROCESA-UN-REGISTRO-SORT-E. EXIT.
019900
020000 320-INICIA-QUIEBRE SECTION.
020100     MOVE WRK-DATE-VENTE OF WRK-VENTA TO WKS-CTL-DATE
020200     MOVE WRK-VENDEUR-ID OF WRK-VENTA TO WKS-CTL-VENDEUR
020300     MOVE ZEROS                      TO WKS-NOMBRE-VENTES
020400     MOVE ZEROS                      TO WKS-CHIFFRE-AFFAIRES
020500     MOVE "N"                        TO WKS-PRIMERA-VEZ.
020600 320-INICIA-QUIEBRE-E. EXIT.
020700
020800*--------> SERIE 400 - EMITE LA LINEA TOTAL DEL QUIEBRE ACTUAL
020900 400-EMITE-LINEA-TOTAL SECTION.
021000     MOVE SPACES             TO REG-EST-LINEA
021100     MOVE WKS-CTL-DATE       TO WKS-FECHA-FORMATO-N
021200     STRING WKS-FF-DD   DELIMITED BY SIZE
021300            "/"         DELIMITED BY SIZE
021400            WKS-FF-MM   DELIMITED BY SIZE
021500            "/"         DELIMITED BY SIZE
021600            WKS-FF-CCYY DELIMITED BY SIZE
021700         INTO EST-DATE OF REG-EST-LINEA
021800     IF WKS-MODO-VENDEDOR
021900        MOVE WKS-CTL-VENDEUR(1:20) TO EST-VENDEUR OF REG-EST-LINEA
022000     ELSE
022100        MOVE SPACES                TO EST-VENDEUR OF REG-EST-LINEA
022200     END-IF
022300     MOVE WKS-NOMBRE-VENTES  TO EST-NOMBRE-VENTES OF REG-EST-LINEA
022400     MOVE WKS-CHIFFRE-AFFAIRES
022500                        TO EST-CHIFFRE-AFFAIRES OF REG-EST-LINEA
022600     WRITE REG-EST-LINEA.
022700 400-EMITE-LINEA-TOTAL-E. EXIT.
022800
022900*--------> SERIE 900 - CIERRE DE ARCHIVOS
023000 900-CIERRA-ARCHIVOS SECTION.
023100     CLOSE VTA-ENT
023200           EST-SAL.
023300 900-CIERRA-ARCHIVOS-E. EXIT.
