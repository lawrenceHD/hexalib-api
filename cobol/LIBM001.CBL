000100******************************************************************
000200* FECHA       : 18/03/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBM001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA UN LOTE DE MOVIMIENTOS MANUALES DE STOCK  *
000800*             : (ENTRADA, SALIDA, AJUSTE O DEVOLUCION FUERA DE   *
000900*             : UNA VENTA). VALIDA CADA MOVIMIENTO CONTRA LAS    *
001000*             : REGLAS DE SU TIPO Y ACTUALIZA EL MAESTRO DE      *
001100*             : LIBROS.                                          *
001200* ARCHIVOS    : LIBROSE=E,LIBROSS=S,MVTREQ=E,MOVSAL=S            *
001300* ACCION (ES) : M=POSTEAR LOTE DE MOVIMIENTOS                    *
001400* INSTALADO   : 18/03/1983                                       *
001500* BPM/RATIONAL: HXL-0122                                         *
001600* NOMBRE      : MOVIMIENTOS MANUALES DE STOCK                    *
001700* PROGRAMA(S) : NINGUNO                                          *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* B I T A C O R A   D E   C A M B I O S                          *
002100*----------------------------------------------------------------*
002200* 1983-03-18 PEDR HXL-0122 VERSION INICIAL (PRIMERA VERSION DE   *
002300*                 LOS MOVIMIENTOS MANUALES DE STOCK)             *
002400* 1986-06-09 SVCH TKT-0038 AMPLIADO WKS-MOTIVO A 100 POSICIONES  *
002500*                 POR SOLICITUD DE BODEGA                        *
002600* 1990-01-30 RAGL TKT-0066 REVISION POR AUDITORIA INTERNA, SIN   *
002700*                 CAMBIO DE LOGICA                               *
002800* 1994-09-12 PEDR TKT-0108 MIGRADO MOVSAL DE CINTA A DISCO       *
002900* 1999-01-11 EEDR Y2K FECHA DE MOVIMIENTO VERIFICADA A CCYYMMDD  *
003000* 2005-03-17 JMRM TKT-0211 ADAPTADO AL NUEVO JCL DE PRODUCCION   *
003100*                 DEL CPD                                        *
003200* 2016-08-04 RAGL TKT-0287 AGREGADA VALIDACION DE CANTIDAD EN    *
003300*                 CERO, SE RECHAZA EL MOVIMIENTO                 *
003400* 2024-05-09 EEDR HXL-0130 CORREGIDO SIGNO DE CANTIDAD GRABADA EN*
003500*                 SORTIE (SE GRABA NEGATIVA)                     *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. LIBM001.
003900 AUTHOR. PEDRO ESTUARDO DE REYES.
004000 INSTALLATION. HEXALIB-LIBRERIA.
004100 DATE-WRITTEN. 18/03/1983.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-NUMERICA IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
005000            OFF STATUS IS WKS-TRAZA-INACTIVA.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT LIBROS-ENT ASSIGN TO LIBROSE
005400                ORGANIZATION IS LINE SEQUENTIAL
005500                FILE STATUS IS FS-LIBROS-ENT.
005600     SELECT LIBROS-SAL ASSIGN TO LIBROSS
005700                ORGANIZATION IS LINE SEQUENTIAL
005800                FILE STATUS IS FS-LIBROS-SAL.
005900     SELECT MVT-REQ    ASSIGN TO MVTREQ
006000                ORGANIZATION IS LINE SEQUENTIAL
006100                FILE STATUS IS FS-MVT-REQ.
006200     SELECT MOV-SAL    ASSIGN TO MOVSAL
006300                ORGANIZATION IS LINE SEQUENTIAL
006400                FILE STATUS IS FS-MOV-SAL.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*                 MAESTRO DE LIBROS - VIEJO Y NUEVO
006800 FD  LIBROS-ENT.
006900 COPY LIBLIV.
007000 FD  LIBROS-SAL.
007100 COPY LIBLIV REPLACING REG-LIBLIV BY REG-LIBROS-SAL.
007200*                 SOLICITUD DE MOVIMIENTO MANUAL
007300 FD  MVT-REQ.
007400 COPY LIBMVQ.
007500*                 MOVIMIENTOS DE STOCK (DIARIO, SOLO ESCRITURA)
007600 FD  MOV-SAL.
007700 COPY LIBMOV.
007800 WORKING-STORAGE SECTION.
007900*                 VARIABLES DE FILE STATUS
008000 77  FS-LIBROS-ENT               PIC 9(02) VALUE ZEROS.
008100 77  FS-LIBROS-SAL               PIC 9(02) VALUE ZEROS.
008200 77  FS-MVT-REQ                  PIC 9(02) VALUE ZEROS.
008300 77  FS-MOV-SAL                  PIC 9(02) VALUE ZEROS.
008400*                 INDICADORES DE FIN DE ARCHIVO Y RECHAZO
008500 01  WKS-INDICADORES.
008600     05  WKS-FIN-LIBROS          PIC X(1)  VALUE "N".
008700         88  WKS-NO-HAY-MAS-LIBROS         VALUE "S".
008800     05  WKS-FIN-REQ             PIC X(1)  VALUE "N".
008900         88  WKS-NO-HAY-MAS-REQ            VALUE "S".
009000     05  WKS-MOVIMIENTO-RECHAZADO
009100                                 PIC X(1)  VALUE "N".
009200         88  WKS-MOVIMIENTO-FUE-RECHAZADO  VALUE "S".
009300     05  FILLER                  PIC X(04).
009400*                 FECHA DE CORRIDA (REDEFINIDA PARA DESGLOSE)
009500 01  WKS-FECHA-HOY.
009600     05  WKS-FH-CCYY             PIC 9(04).
009700     05  WKS-FH-MM               PIC 9(02).
009800     05  WKS-FH-DD               PIC 9(02).
009900 01  WKS-FECHA-HOY-N REDEFINES WKS-FECHA-HOY PIC 9(08).
010000*                 CONTADORES Y AREAS DE CALCULO (COMP)
010100 01  WKS-CONTADORES.
010200     05  WKS-IX-LIBRO            PIC 9(05) COMP VALUE ZERO.
010300     05  FILLER                  PIC X(05).
010400 01  WKS-CALCULO-MOVIMIENTO.
010500     05  WKS-QUANTITE-A-GRABAR   PIC S9(7)  VALUE ZERO.
010600     05  WKS-QUANTITE-A-GRABAR-R REDEFINES WKS-QUANTITE-A-GRABAR
010700                                 PIC S9(9).
010800     05  WKS-STOCK-ANTES         PIC S9(7)  VALUE ZERO.
010900     05  WKS-STOCK-DESPUES       PIC S9(7)  VALUE ZERO.
011000     05  FILLER                  PIC X(04).
011100*                 TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
011200 01  TBL-LIBROS.
011300     05  TBL-LIV-CANT            PIC 9(05) COMP VALUE ZERO.
011400     05  TBL-LIV-ITEM OCCURS 1 TO 3000 TIMES
011500             DEPENDING ON TBL-LIV-CANT
011600             ASCENDING KEY IS TLV-ID
011700             INDEXED BY IX-LIV.
011800         10  TLV-ID              PIC X(36).
011900         10  TLV-CODE            PIC X(20).
012000         10  TLV-TITRE           PIC X(255).
012100         10  TLV-AUTEUR          PIC X(100).
012200         10  TLV-CATEGORIE-ID    PIC X(36).
012300         10  TLV-QUANTITE-STOCK  PIC S9(7).
012400         10  TLV-SEUIL-MINIMAL   PIC S9(7).
012500         10  TLV-PRIX-VENTE      PIC S9(8)V99.
012600         10  TLV-PRIX-VENTE-R REDEFINES TLV-PRIX-VENTE
012700                             PIC S9(10).
012800         10  TLV-PRIX-ACHAT      PIC S9(8)V99.
012900         10  TLV-STATUT          PIC X(7).
013000         10  FILLER              PIC X(12).
013100*----------------------------------------------------------------*
013200*                    P R O C E D U R E   D I V I S I O N         *
013300*----------------------------------------------------------------*
013400 PROCEDURE DIVISION.
013500 000-PRINCIPAL SECTION.
013600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
013700     PERFORM 110-CARGA-TABLA-LIBROS THRU 110-CARGA-TABLA-LIBROS-E
013800     PERFORM 150-LEE-UNA-SOLICITUD-MVT
013900         THRU 150-LEE-UNA-SOLICITUD-MVT-E
014000     PERFORM 210-PROCESA-UN-MOVIMIENTO
014100         THRU 210-PROCESA-UN-MOVIMIENTO-E
014200         UNTIL WKS-NO-HAY-MAS-REQ
014300     PERFORM 600-REGRABA-MAESTRO-LIBROS
014400         THRU 600-REGRABA-MAESTRO-LIBROS-E
014500     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
014600     STOP RUN.
014700 000-PRINCIPAL-E. EXIT.
014800
014900*--------> SERIE 100 - APERTURA DE ARCHIVOS
015000 100-APERTURA-ARCHIVOS SECTION.
015100     OPEN INPUT  LIBROS-ENT
015200     OPEN OUTPUT LIBROS-SAL
015300     OPEN INPUT  MVT-REQ
015400     IF FS-LIBROS-ENT NOT = 0 OR FS-MVT-REQ NOT = 0
015500        GO TO 100-ERROR-APERTURA
015600     END-IF
015700     OPEN EXTEND MOV-SAL
015800     IF FS-MOV-SAL = 05
015900        CLOSE MOV-SAL
016000        OPEN OUTPUT MOV-SAL
016100     END-IF
016200     ACCEPT WKS-FECHA-HOY-N FROM DATE YYYYMMDD.
016300     GO TO 100-APERTURA-ARCHIVOS-E.
016400 100-ERROR-APERTURA.
016500        DISPLAY "================================================"
016600                UPON CONSOLE
016700        DISPLAY "  LIBM001 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
016800                UPON CONSOLE
016900        DISPLAY " FS LIBROS-ENT : (" FS-LIBROS-ENT ")"
017000                UPON CONSOLE
017100        DISPLAY " FS MVT-REQ    : (" FS-MVT-REQ    ")"
017200                UPON CONSOLE
017300        DISPLAY "================================================"
017400                UPON CONSOLE
017500        MOVE 91 TO RETURN-CODE
017600        STOP RUN.
017700 100-APERTURA-ARCHIVOS-E. EXIT.
017800
017900*--------> CARGA LA TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
018000 110-CARGA-TABLA-LIBROS SECTION.
018100     READ LIBROS-ENT
018200          AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
018300     END-READ
018400     PERFORM 115-ACUMULA-LIBRO THRU 115-ACUMULA-LIBRO-E
018500         VARYING WKS-IX-LIBRO FROM 1 BY 1
018600         UNTIL WKS-NO-HAY-MAS-LIBROS.
018700 110-CARGA-TABLA-LIBROS-E. EXIT.
018800
018900 115-ACUMULA-LIBRO SECTION.
019000     IF NOT WKS-NO-HAY-MAS-LIBROS
019100        ADD 1 TO TBL-LIV-CANT
019200        MOVE REG-LIBLIV TO TBL-LIV-ITEM(TBL-LIV-CANT)
019300        READ LIBROS-ENT
019400             AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
019500        END-READ
019600     END-IF.
019700 115-ACUMULA-LIBRO-E. EXIT.
019800
019900*--------> SERIE 150 - LECTURA DE LA SOLICITUD DE MOVIMIENTO
020000 150-LEE-UNA-SOLICITUD-MVT SECTION.
020100     READ MVT-REQ
020200          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
020300     END-READ.
020400 150-LEE-UNA-SOLICITUD-MVT-E. EXIT.
020500
020600*--------> PROCESA UNA SOLICITUD DE MOVIMIENTO COMPLETA
020700 210-PROCESA-UN-MOVIMIENTO SECTION.
020800     MOVE "N" TO WKS-MOVIMIENTO-RECHAZADO
020900     SET IX-LIV TO 1
021000     SEARCH ALL TBL-LIV-ITEM
021100         AT END
021200             DISPLAY "LIBM001 - LIBRO NO EXISTE: " MVQ-LIVRE-ID
021300                     UPON CONSOLE
021400             SET WKS-MOVIMIENTO-FUE-RECHAZADO TO TRUE
021500         WHEN TLV-ID(IX-LIV) = MVQ-LIVRE-ID
021600             CONTINUE
021700     END-SEARCH
021800     IF WKS-TRAZA-ACTIVA
021900        DISPLAY "LIBM001 - PRECIO VENTA (VISTA NUM): "
022000                TLV-PRIX-VENTE-R(IX-LIV) UPON CONSOLE
022100     END-IF
022200     IF NOT WKS-MOVIMIENTO-FUE-RECHAZADO
022300        PERFORM 200-VALIDA-MOVIMIENTO THRU 200-VALIDA-MOVIMIENTO-E
022400     END-IF
022500     IF NOT WKS-MOVIMIENTO-FUE-RECHAZADO
022600        PERFORM 300-CALCULA-STOCK-DESPUES
022700            THRU 300-CALCULA-STOCK-DESPUES-E
022800     END-IF
022900     IF NOT WKS-MOVIMIENTO-FUE-RECHAZADO
023000        PERFORM 400-GRABA-MOVIMIENTO THRU 400-GRABA-MOVIMIENTO-E
023100     ELSE
023200        DISPLAY "LIBM001 - MOVIMIENTO RECHAZADO, LIBRO "
023300                MVQ-LIVRE-ID UPON CONSOLE
023400     END-IF
023500     PERFORM 150-LEE-UNA-SOLICITUD-MVT
023600         THRU 150-LEE-UNA-SOLICITUD-MVT-E.
023700 210-PROCESA-UN-MOVIMIENTO-E. EXIT.
023800
023900*--------> SERIE 200 - VALIDA EL MOVIMIENTO CONTRA SU TIPO
024000 200-VALIDA-MOVIMIENTO SECTION.
024100     MOVE TLV-QUANTITE-STOCK(IX-LIV) TO WKS-STOCK-ANTES
024200     EVALUATE TRUE
024300         WHEN MVQ-ES-ENTREE OR MVQ-ES-RETOUR
024400             MOVE MVQ-QUANTITE TO WKS-QUANTITE-A-GRABAR
024500         WHEN MVQ-ES-SORTIE
024600             IF MVQ-QUANTITE > WKS-STOCK-ANTES
024700                DISPLAY "LIBM001 - STOCK INSUFICIENTE LIBRO "
024800                        MVQ-LIVRE-ID UPON CONSOLE
024900                SET WKS-MOVIMIENTO-FUE-RECHAZADO TO TRUE
025000             ELSE
025100                COMPUTE WKS-QUANTITE-A-GRABAR =
025200                        0 - MVQ-QUANTITE
025300             END-IF
025400         WHEN MVQ-ES-AJUSTEMENT
025500             MOVE MVQ-QUANTITE TO WKS-QUANTITE-A-GRABAR
025600         WHEN OTHER
025700             DISPLAY "LIBM001 - TIPO DE MOVIMIENTO INVALIDO: "
025800                     MVQ-TYPE-MOUVEMENT UPON CONSOLE
025900             SET WKS-MOVIMIENTO-FUE-RECHAZADO TO TRUE
026000     END-EVALUATE.
026100 200-VALIDA-MOVIMIENTO-E. EXIT.
026200
026300*--------> SERIE 300 - CALCULA EL STOCK DESPUES DEL MOVIMIENTO
026400 300-CALCULA-STOCK-DESPUES SECTION.
026500     COMPUTE WKS-STOCK-DESPUES =
026600             WKS-STOCK-ANTES + WKS-QUANTITE-A-GRABAR
026700     IF WKS-STOCK-DESPUES < 0
026800        DISPLAY "LIBM001 - EL MOVIMIENTO DEJARIA STOCK NEGATIVO: "
026900                MVQ-LIVRE-ID UPON CONSOLE
027000        SET WKS-MOVIMIENTO-FUE-RECHAZADO TO TRUE
027100     END-IF.
027200 300-CALCULA-STOCK-DESPUES-E. EXIT.
027300
027400*--------> SERIE 400 - GRABA EL MOVIMIENTO Y ACTUALIZA EL LIBRO
027500 400-GRABA-MOVIMIENTO SECTION.
027600     MOVE SPACES                  TO REG-MOV
027700     MOVE MVQ-LIVRE-ID             TO MOV-LIVRE-ID
027800     MOVE MVQ-TYPE-MOUVEMENT       TO MOV-TYPE-MOUVEMENT
027900     MOVE WKS-QUANTITE-A-GRABAR    TO MOV-QUANTITE
028000     MOVE WKS-STOCK-ANTES          TO MOV-STOCK-AVANT
028100     MOVE WKS-STOCK-DESPUES        TO MOV-STOCK-APRES
028200     MOVE MVQ-MOTIF                TO MOV-MOTIF
028300     MOVE MVQ-REFERENCE            TO MOV-REFERENCE
028400     MOVE MVQ-USER-ID              TO MOV-USER-ID
028500     MOVE WKS-FECHA-HOY-N          TO MOV-DATE-MOUVEMENT
028600     MOVE WKS-STOCK-DESPUES     TO TLV-QUANTITE-STOCK(IX-LIV)
028700     WRITE REG-MOV.
028800 400-GRABA-MOVIMIENTO-E. EXIT.
028900
029000*--------> SERIE 600 - REGRABA EL MAESTRO DE LIBROS ACTUALIZADO
029100 600-REGRABA-MAESTRO-LIBROS SECTION.
029200     PERFORM 610-ESCRIBE-UN-LIBRO THRU 610-ESCRIBE-UN-LIBRO-E
029300         VARYING WKS-IX-LIBRO FROM 1 BY 1
029400         UNTIL WKS-IX-LIBRO > TBL-LIV-CANT.
029500 600-REGRABA-MAESTRO-LIBROS-E. EXIT.
029600
029700 610-ESCRIBE-UN-LIBRO SECTION.
029800     MOVE TBL-LIV-ITEM(WKS-IX-LIBRO) TO REG-LIBROS-SAL
029900     WRITE REG-LIBROS-SAL.
030000 610-ESCRIBE-UN-LIBRO-E. EXIT.
030100
030200*--------> SERIE 900 - CIERRE DE ARCHIVOS
030300 900-CIERRA-ARCHIVOS SECTION.
030400     CLOSE LIBROS-ENT
030500           LIBROS-SAL
030600           MVT-REQ
030700           MOV-SAL.
030800 900-CIERRA-ARCHIVOS-E. EXIT.
