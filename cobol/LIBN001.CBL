000100******************************************************************
000200* FECHA       : 06/02/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBN001                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : GENERADOR DE NUMERACION DE DOCUMENTOS E IDS.     *
000800*             : ATIENDE CINCO ACCIONES POR PARAMETRO (LKN-ACCION)*
000900*             : FAC = FACTURA DE VENTA, CMD = ORDEN DE COMPRA,   *
001000*             : LIV/CAT = CODIGO DE LIBRO O CATEGORIA, IDX = ID  *
001100*             : INTERNO UNICO DE CUALQUIER MAESTRO (VTA/VTL/COM/ *
001200*             : CDL, SEGUN LA SIGLA QUE PASE EL LLAMADOR).       *
001300* ARCHIVOS    : COMSAL=E (SOLO PARA LA ACCION CMD)             *
001400* ACCION (ES) : FAC,CMD,LIV,CAT,IDX                              *
001500* INSTALADO   : 06/02/1983                                       *
001600* BPM/RATIONAL: HXL-0111                                         *
001700* NOMBRE      : NUMERACION DE DOCUMENTOS                         *
001800* PROGRAMA(S) : NINGUNO                                          *
001900******************************************************************
002000*----------------------------------------------------------------*
002100* B I T A C O R A   D E   C A M B I O S                          *
002200*----------------------------------------------------------------*
002300* 1983-02-06 PEDR HXL-0111 VERSION INICIAL (ACCION FAC, PRIMERA  *
002400*                 VERSION DE LA NUMERACION DE DOCUMENTOS)        *
002500* 1984-10-08 SVCH TKT-0018 CORREGIDO DESBORDE DE LA SECUENCIA DE *
002600*                 FACTURA AL PASAR DE 999999 A CERO              *
002700* 1989-07-24 RAGL TKT-0059 REVISION POR AUDITORIA INTERNA DE     *
002800*                 CONTROLES DE NUMERACION                        *
002900* 1998-12-31 EEDR Y2K FECHAS DE PARAMETRO VERIFICADAS CCYYMMDD   *
003000* 2010-05-13 JMRM TKT-0247 ADAPTADO EL CODIGO DE LIBRO A 7       *
003100*                 POSICIONES ALFANUMERICAS                       *
003200* 2024-03-06 PEDR HXL-0116 AGREGADA ACCION CMD CON VERIFICACION  *
003300*                 DE UNICIDAD CONTRA EL MAESTRO DE ORDENES       *
003400* 2024-06-19 EEDR HXL-0133 AGREGADAS ACCIONES LIV/CAT (CODIGOS)  *
003500* 2024-07-18 JMRM HXL-0141 AGREGADA ACCION IDX: VENTA/ORDEN Y SUS*
003600*                 LINEAS NO LLEVABAN ID INTERNO, SOLO SU NUMERO  *
003700*                 DE DOCUMENTO, Y LA ANULACION NO PODIA LOCALIZAR*
003800*                 EL REGISTRO CORRECTO (AUDITORIA DE CIERRE)     *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. LIBN001.
004200 AUTHOR. PEDRO ESTUARDO DE REYES.
004300 INSTALLATION. HEXALIB-LIBRERIA.
004400 DATE-WRITTEN. 06/02/1983.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-LETRA IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS WKS-AUTOPRUEBA-ON
005300            OFF STATUS IS WKS-AUTOPRUEBA-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT COM-ENT ASSIGN TO COMSAL
005700                ORGANIZATION IS LINE SEQUENTIAL
005800                FILE STATUS IS FS-COM-ENT.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  COM-ENT.
006200 COPY LIBCOM.
006300 WORKING-STORAGE SECTION.
006400 77  FS-COM-ENT                  PIC 9(02) VALUE ZEROS.
006500 01  WKS-INDICADORES.
006600     05  WKS-FIN-COM             PIC X(1)  VALUE "N".
006700         88  WKS-NO-HAY-MAS-COM            VALUE "S".
006800     05  FILLER                  PIC X(05).
006900*                 TABLA DE NUMEROS DE ORDEN YA EXISTENTES
007000 01  TBL-NUM-ORDENES.
007100     05  TBL-NUM-CANT            PIC 9(05) COMP VALUE ZERO.
007200     05  TBL-NUM-ITEM OCCURS 0 TO 9000 TIMES
007300             DEPENDING ON TBL-NUM-CANT
007400             INDEXED BY IX-NUM.
007500         10  TNU-NUMERO-COMMANDE PIC X(30).
007600*                 CANDIDATO DE NUMERO DE ORDEN EN FORMACION
007700 01  WKS-CANDIDATO-ORDEN.
007800     05  WKS-CO-PREFIJO          PIC X(04) VALUE "CMD-".
007900     05  WKS-CO-FECHA            PIC 9(08).
008000     05  WKS-CO-GUION            PIC X(01) VALUE "-".
008100     05  WKS-CO-SECUENCIA        PIC 9(03).
008200 01  WKS-CANDIDATO-ORDEN-R REDEFINES WKS-CANDIDATO-ORDEN
008300                                   PIC X(16).
008400*                 CANDIDATO DE ID INTERNO EN FORMACION (IDX)
008500 01  WKS-CANDIDATO-ID.
008600     05  WKS-CI-PREFIJO          PIC X(03).
008700     05  WKS-CI-GUION1           PIC X(01) VALUE "-".
008800     05  WKS-CI-FECHA            PIC 9(08).
008900     05  WKS-CI-GUION2           PIC X(01) VALUE "-".
009000     05  WKS-CI-SECUENCIA        PIC 9(03).
009100 01  WKS-CANDIDATO-ID-R REDEFINES WKS-CANDIDATO-ID
009200                                   PIC X(16).
009300 01  WKS-CONTADORES.
009400     05  WKS-INTENTO-ORDEN       PIC 9(03) COMP VALUE ZERO.
009500     05  WKS-SEC-CODIGO-LIV      PIC 9(03) COMP VALUE ZERO.
009600     05  WKS-SEC-CODIGO-CAT      PIC 9(03) COMP VALUE ZERO.
009700     05  FILLER                  PIC X(04).
009800*                 AREA DE TRABAJO PARA EL CODIGO LIV/CAT
009900 01  WKS-NOMBRE-ENTRADA-TBL.
010000     05  WKS-NOM-CHAR OCCURS 100 TIMES PIC X(01).
010100 01  WKS-NOMBRE-ENTRADA-R REDEFINES WKS-NOMBRE-ENTRADA-TBL
010200                                   PIC X(100).
010300 01  WKS-CODIGO-EN-FORMACION.
010400     05  WKS-COD-LETRAS          PIC X(04) VALUE "XXXX".
010500     05  WKS-COD-SECUENCIA       PIC 9(03).
010600 01  WKS-CODIGO-EN-FORMACION-R REDEFINES WKS-CODIGO-EN-FORMACION
010700                                   PIC X(07).
010800 01  WKS-CONTADOR-LETRAS         PIC 9(02) COMP VALUE ZERO.
010900 01  WKS-IX-NOMBRE               PIC 9(03) COMP VALUE ZERO.
011000 01  WKS-UNA-LETRA                PIC X(01).
011100*                 AREA DE RESPALDO PARA LA AUTOPRUEBA (UPSI-0)
011200 01  WKS-RESPALDO-AUTOPRUEBA.
011300     05  WKS-SAVE-ACCION         PIC X(03).
011400     05  WKS-SAVE-NOMBRE         PIC X(100).
011500     05  FILLER                  PIC X(07).
011600 LINKAGE SECTION.
011700 01  LKN-PARM-AREA.
011800     05  LKN-ACCION              PIC X(03).
011900     05  LKN-FECHA               PIC 9(08).
012000     05  LKN-NOMBRE-ENTRADA      PIC X(100).
012100     05  LKN-SECUENCIA-ENTRADA   PIC S9(07) COMP.
012200     05  LKN-NUMERO-SALIDA       PIC X(30).
012300     05  LKN-CODIGO-SALIDA       PIC X(10).
012400     05  LKN-RETORNO             PIC X(01).
012500*----------------------------------------------------------------*
012600*                    P R O C E D U R E   D I V I S I O N         *
012700*----------------------------------------------------------------*
012800 PROCEDURE DIVISION USING LKN-PARM-AREA.
012900 000-PRINCIPAL SECTION.
013000     IF WKS-AUTOPRUEBA-ON
013100        PERFORM 900-AUTOPRUEBA-CODIGO THRU 900-AUTOPRUEBA-CODIGO-E
013200     END-IF
013300     MOVE "S" TO LKN-RETORNO
013400     EVALUATE LKN-ACCION
013500         WHEN "FAC"
013600             PERFORM 100-NUMERA-FACTURA THRU 100-NUMERA-FACTURA-E
013700         WHEN "CMD"
013800             PERFORM 200-NUMERA-ORDEN THRU 200-NUMERA-ORDEN-E
013900         WHEN "LIV"
014000             PERFORM 300-GENERA-CODIGO THRU 300-GENERA-CODIGO-E
014100         WHEN "CAT"
014200             PERFORM 300-GENERA-CODIGO THRU 300-GENERA-CODIGO-E
014300         WHEN "IDX"
014400             PERFORM 150-GENERA-ID-UNICO
014500                 THRU 150-GENERA-ID-UNICO-E
014600         WHEN OTHER
014700             MOVE "N" TO LKN-RETORNO
014800     END-EVALUATE
014900     GOBACK.
015000 000-PRINCIPAL-E. EXIT.
015100
015200*--------> SERIE 100 - NUMERO DE FACTURA (FAC-CCYYMMDD-NNN)
015300 100-NUMERA-FACTURA SECTION.
015400     MOVE LKN-FECHA TO WKS-CO-FECHA
015500     COMPUTE WKS-CO-SECUENCIA =
015600             LKN-SECUENCIA-ENTRADA + 1
015700     MOVE "FAC-" TO WKS-CO-PREFIJO
015800     MOVE WKS-CANDIDATO-ORDEN-R TO LKN-NUMERO-SALIDA.
015900 100-NUMERA-FACTURA-E. EXIT.
016000
016100*--------> SERIE 150 - ID INTERNO UNICO (TAG-CCYYMMDD-NNN)
016200*            EL LLAMADOR PASA EN LKN-NOMBRE-ENTRADA(1:3) LA SIGLA
016300*            DEL MAESTRO (VTA/COM/ETC) Y EN LKN-SECUENCIA-ENTRADA
016400*            EL CONSECUTIVO DEL DIA YA USADO PARA SU NUMERO DE
016500*            DOCUMENTO (FAC/CMD); EL ID NO SE VERIFICA CONTRA EL
016600*            MAESTRO, IGUAL AL NUMERO DE FACTURA EN LA SERIE 100.
016700 150-GENERA-ID-UNICO SECTION.
016800     MOVE LKN-NOMBRE-ENTRADA(1:3) TO WKS-CI-PREFIJO
016900     MOVE LKN-FECHA               TO WKS-CI-FECHA
017000     COMPUTE WKS-CI-SECUENCIA = LKN-SECUENCIA-ENTRADA + 1
017100     MOVE WKS-CANDIDATO-ID-R      TO LKN-NUMERO-SALIDA.
017200 150-GENERA-ID-UNICO-E. EXIT.
017300
017400*--------> SERIE 200 - NUMERO DE ORDEN (CMD-CCYYMMDD-NNN, UNICO)
017500 200-NUMERA-ORDEN SECTION.
017600     PERFORM 210-CARGA-NUMEROS-ORDEN
017700         THRU 210-CARGA-NUMEROS-ORDEN-E
017800     MOVE "CMD-"    TO WKS-CO-PREFIJO
017900     MOVE LKN-FECHA TO WKS-CO-FECHA
018000     MOVE 0         TO WKS-INTENTO-ORDEN
018100     MOVE "N"       TO LKN-RETORNO
018200     PERFORM 220-PRUEBA-UN-CANDIDATO
018300         THRU 220-PRUEBA-UN-CANDIDATO-E
018400         VARYING WKS-INTENTO-ORDEN FROM 1 BY 1
018500         UNTIL WKS-INTENTO-ORDEN > 999
018600            OR LKN-RETORNO = "S".
018700 200-NUMERA-ORDEN-E. EXIT.
018800
018900 210-CARGA-NUMEROS-ORDEN SECTION.
019000     MOVE 0 TO TBL-NUM-CANT
019100     OPEN INPUT COM-ENT
019200     IF FS-COM-ENT = 35
019300        MOVE ZEROS TO FS-COM-ENT
019400        SET WKS-NO-HAY-MAS-COM TO TRUE
019500        GO TO 210-CARGA-NUMEROS-ORDEN-E
019600     END-IF
019700     MOVE "N" TO WKS-FIN-COM
019800     READ COM-ENT
019900          AT END SET WKS-NO-HAY-MAS-COM TO TRUE
020000     END-READ
020100     PERFORM 215-ACUMULA-NUMERO-ORDEN
020200         THRU 215-ACUMULA-NUMERO-ORDEN-E
020300         UNTIL WKS-NO-HAY-MAS-COM
020400     CLOSE COM-ENT.
020500 210-CARGA-NUMEROS-ORDEN-E. EXIT.
020600
020700 215-ACUMULA-NUMERO-ORDEN SECTION.
020800     ADD 1 TO TBL-NUM-CANT
020900     MOVE COM-NUMERO-COMMANDE TO TNU-NUMERO-COMMANDE(TBL-NUM-CANT)
021000     READ COM-ENT
021100          AT END SET WKS-NO-HAY-MAS-COM TO TRUE
021200     END-READ.
021300 215-ACUMULA-NUMERO-ORDEN-E. EXIT.
021400
021500 220-PRUEBA-UN-CANDIDATO SECTION.
021600     MOVE WKS-INTENTO-ORDEN TO WKS-CO-SECUENCIA
021700     SET IX-NUM TO 1
021800     SEARCH TNU-NUMERO-COMMANDE
021900         AT END
022000             MOVE WKS-CANDIDATO-ORDEN-R TO LKN-NUMERO-SALIDA
022100             MOVE "S" TO LKN-RETORNO
022200         WHEN TNU-NUMERO-COMMANDE(IX-NUM) = WKS-CANDIDATO-ORDEN-R
022300             CONTINUE
022400     END-SEARCH.
022500 220-PRUEBA-UN-CANDIDATO-E. EXIT.
022600
022700*--------> SERIE 300 - CODIGO DE LIBRO/CATEGORIA (4 LETRAS+3 DIG)
022800 300-GENERA-CODIGO SECTION.
022900     MOVE LKN-NOMBRE-ENTRADA TO WKS-NOMBRE-ENTRADA-R
023000     MOVE "XXXX" TO WKS-COD-LETRAS
023100     MOVE 0 TO WKS-CONTADOR-LETRAS
023200     PERFORM 310-EXAMINA-UN-CARACTER
023300         THRU 310-EXAMINA-UN-CARACTER-E
023400         VARYING WKS-IX-NOMBRE FROM 1 BY 1
023500         UNTIL WKS-IX-NOMBRE > 100
023600            OR WKS-CONTADOR-LETRAS = 4
023700     EVALUATE LKN-ACCION
023800         WHEN "LIV"
023900             ADD 1 TO WKS-SEC-CODIGO-LIV
024000             MOVE WKS-SEC-CODIGO-LIV TO WKS-COD-SECUENCIA
024100         WHEN "CAT"
024200             ADD 1 TO WKS-SEC-CODIGO-CAT
024300             MOVE WKS-SEC-CODIGO-CAT TO WKS-COD-SECUENCIA
024400     END-EVALUATE
024500     MOVE WKS-CODIGO-EN-FORMACION TO LKN-CODIGO-SALIDA.
024600 300-GENERA-CODIGO-E. EXIT.
024700
024800 310-EXAMINA-UN-CARACTER SECTION.
024900     MOVE WKS-NOM-CHAR(WKS-IX-NOMBRE) TO WKS-UNA-LETRA
025000     EVALUATE WKS-UNA-LETRA
025100         WHEN "é" WHEN "è" WHEN "ê" WHEN "ë"
025200             MOVE "E" TO WKS-UNA-LETRA
025300         WHEN "à" WHEN "â"
025400             MOVE "A" TO WKS-UNA-LETRA
025500         WHEN "î" WHEN "ï"
025600             MOVE "I" TO WKS-UNA-LETRA
025700         WHEN "ô"
025800             MOVE "O" TO WKS-UNA-LETRA
025900         WHEN "û" WHEN "ù"
026000             MOVE "U" TO WKS-UNA-LETRA
026100         WHEN "ç"
026200             MOVE "C" TO WKS-UNA-LETRA
026300         WHEN OTHER
026400             CONTINUE
026500     END-EVALUATE
026600     INSPECT WKS-UNA-LETRA CONVERTING
026700             "abcdefghijklmnopqrstuvwxyz"
026800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026900     IF WKS-UNA-LETRA >= "A" AND WKS-UNA-LETRA <= "Z"
027000        ADD 1 TO WKS-CONTADOR-LETRAS
027100        IF WKS-CONTADOR-LETRAS <= 4
027200           MOVE WKS-UNA-LETRA
027300                TO WKS-COD-LETRAS(WKS-CONTADOR-LETRAS:1)
027400        END-IF
027500     END-IF.
027600 310-EXAMINA-UN-CARACTER-E. EXIT.
027700
027800*--------> SERIE 900 - AUTOPRUEBA DE CODIGO (SOLO SI UPSI-0=ON)
027900     900-AUTOPRUEBA-CODIGO SECTION.
028000         MOVE LKN-ACCION         TO WKS-SAVE-ACCION
028100         MOVE LKN-NOMBRE-ENTRADA TO WKS-SAVE-NOMBRE
028200         MOVE "LIV"              TO LKN-ACCION
028300         MOVE "Le Petit Prince"  TO LKN-NOMBRE-ENTRADA
028400         PERFORM 300-GENERA-CODIGO THRU 300-GENERA-CODIGO-E
028500         DISPLAY "LIBN001 AUTOPRUEBA LIV: " LKN-CODIGO-SALIDA
028600                UPON CONSOLE
028700         DISPLAY "LIBN001 AUTOPRUEBA CODIGO CRUDO: "
028800                WKS-CODIGO-EN-FORMACION-R UPON CONSOLE
028900         MOVE WKS-SAVE-ACCION    TO LKN-ACCION
029000         MOVE WKS-SAVE-NOMBRE    TO LKN-NOMBRE-ENTRADA.
029100     900-AUTOPRUEBA-CODIGO-E. EXIT.
