000100******************************************************************
000200* FECHA       : 06/02/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBR001                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : SELECCIONA LA MEJOR REDUCCION APLICABLE A UNA    *
000800*             : LINEA DE VENTA (POR LIBRO, POR CATEGORIA O       *
000900*             : GLOBAL) Y CALCULA EL MONTO DE REDUCCION SOBRE EL *
001000*             : MONTO BRUTO DE LA LINEA.                        *
001100* ARCHIVOS    : REDSAL=E                                         *
001200* ACCION (ES) : SELECCIONAR Y CALCULAR                           *
001300* INSTALADO   : 06/02/1983                                       *
001400* BPM/RATIONAL: HXL-0113                                         *
001500* NOMBRE      : CALCULO DE REDUCCIONES                           *
001600* PROGRAMA(S) : NINGUNO                                          *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* B I T A C O R A   D E   C A M B I O S                          *
002000*----------------------------------------------------------------*
002100* 1983-02-06 PEDR HXL-0113 VERSION INICIAL (PRIMERA VERSION DEL  *
002200*                 CALCULO DE REDUCCIONES)                        *
002300* 1985-05-20 SVCH TKT-0025 CORREGIDO EL ORDEN DE EVALUACION ENTRE*
002400*                 REDUCCION POR LIBRO Y POR CATEGORIA            *
002500* 1990-09-04 RAGL TKT-0068 REVISION POR AUDITORIA INTERNA, SIN   *
002600*                 CAMBIO DE LOGICA                               *
002700* 1994-12-16 PEDR TKT-0107 MIGRADO REDSAL DE CINTA A DISCO       *
002800* 1999-01-05 EEDR Y2K VENTANA DE VIGENCIA VERIFICADA CONTRA      *
002900*                 FECHAS DE 8 DIGITOS CCYYMMDD                   *
003000* 2009-03-11 JMRM TKT-0238 ADAPTADO EL PARAMETRO LKR-PARM-AREA AL*
003100*                 NUEVO LAYOUT COMPARTIDO CON LIBV001            *
003200* 2024-04-18 JMRM HXL-0123 CORREGIDO REDONDEO HALF-UP DEL        *
003300*                 PORCENTAJE DE REDUCCION                        *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. LIBR001.
003700 AUTHOR. PEDRO ESTUARDO DE REYES.
003800 INSTALLATION. HEXALIB-LIBRERIA.
003900 DATE-WRITTEN. 06/02/1983.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
004800            OFF STATUS IS WKS-TRAZA-INACTIVA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RED-ENT ASSIGN TO REDSAL
005200                ORGANIZATION IS LINE SEQUENTIAL
005300                FILE STATUS IS FS-RED-ENT.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  RED-ENT.
005700 COPY LIBRED.
005800 WORKING-STORAGE SECTION.
005900 77  FS-RED-ENT                  PIC 9(02) VALUE ZEROS.
006000 01  WKS-INDICADORES.
006100     05  WKS-PRIMERA-VEZ         PIC X(1)  VALUE "S".
006200         88  WKS-ES-PRIMERA-VEZ            VALUE "S".
006300     05  WKS-FIN-RED             PIC X(1)  VALUE "N".
006400         88  WKS-NO-HAY-MAS-RED            VALUE "S".
006500     05  FILLER                  PIC X(04).
006600*                 TABLA DE REDUCCIONES EN MEMORIA (BARRIDO TOTAL)
006700 01  TBL-REDUCCIONES.
006800     05  TBL-RED-CANT            PIC 9(05) COMP VALUE ZERO.
006900     05  TBL-RED-ITEM OCCURS 0 TO 2000 TIMES
007000             DEPENDING ON TBL-RED-CANT
007100             INDEXED BY IX-RED.
007200         10  TRE-ID              PIC X(36).
007300         10  TRE-TYPE            PIC X(12).
007400             88  TRE-PORCENTAJE            VALUE "POURCENTAGE".
007500             88  TRE-MONTO-FIJO            VALUE "MONTANT-FIXE".
007600         10  TRE-VALEUR          PIC S9(8)V99.
007700         10  TRE-VALEUR-ENTERO REDEFINES TRE-VALEUR
007800                                 PIC S9(10).
007900         10  TRE-CIBLE           PIC X(9).
008000             88  TRE-CIBLE-LIVRE           VALUE "LIVRE".
008100             88  TRE-CIBLE-CATEGORIE       VALUE "CATEGORIE".
008200             88  TRE-CIBLE-GLOBALE         VALUE "GLOBALE".
008300         10  TRE-CIBLE-ID        PIC X(36).
008400         10  TRE-DATE-DEBUT      PIC 9(8).
008500         10  TRE-DATE-FIN        PIC 9(8).
008600         10  TRE-ACTIF           PIC 9(1).
008700             88  TRE-ES-ACTIVA             VALUE 1.
008800*                 AREAS DE TRABAJO DE LA SELECCION
008900 01  WKS-SELECCION.
009000     05  WKS-MEJOR-IX            PIC 9(05) COMP VALUE ZERO.
009100     05  WKS-MEJOR-RANGO         PIC 9(1)  COMP VALUE ZERO.
009200     05  WKS-RANGO-ACTUAL        PIC 9(1)  COMP VALUE ZERO.
009300     05  FILLER                  PIC X(03).
009400*                 AREA DE TRABAJO DEL MONTO (REDONDEO HALF-UP)
009500 01  WKS-MONTO-CALCULADO         PIC S9(8)V99 VALUE ZERO.
009600 01  WKS-MONTO-CALCULADO-R REDEFINES WKS-MONTO-CALCULADO
009700                                   PIC S9(10).
009800*                 DESCOMPOSICION DE LA FECHA DE HOY (DIAGNOSTICO)
009900 01  WKS-FECHA-TRABAJO.
010000     05  WKS-FT-CCYY              PIC 9(4).
010100     05  WKS-FT-MM                PIC 9(2).
010200     05  WKS-FT-DD                PIC 9(2).
010300 01  WKS-FECHA-TRABAJO-N REDEFINES WKS-FECHA-TRABAJO
010400                                   PIC 9(8).
010500 LINKAGE SECTION.
010600 01  LKR-PARM-AREA.
010700     05  LKR-LIVRE-ID            PIC X(36).
010800     05  LKR-CATEGORIE-ID        PIC X(36).
010900     05  LKR-FECHA-HOY           PIC 9(08).
011000     05  LKR-MONTANT-BRUT        PIC S9(8)V99.
011100     05  LKR-REDUCTION-ID        PIC X(36).
011200     05  LKR-MONTANT-REDUCTION   PIC S9(8)V99.
011300*----------------------------------------------------------------*
011400*                    P R O C E D U R E   D I V I S I O N         *
011500*----------------------------------------------------------------*
011600 PROCEDURE DIVISION USING LKR-PARM-AREA.
011700 000-PRINCIPAL SECTION.
011800     IF WKS-ES-PRIMERA-VEZ
011900        PERFORM 100-CARGA-TABLA-REDUCCIONES
012000            THRU 100-CARGA-TABLA-REDUCCIONES-E
012100        MOVE "N" TO WKS-PRIMERA-VEZ
012200     END-IF
012300     MOVE SPACES TO LKR-REDUCTION-ID
012400     MOVE 0      TO LKR-MONTANT-REDUCTION
012500     MOVE LKR-FECHA-HOY TO WKS-FECHA-TRABAJO-N
012600     IF WKS-TRAZA-ACTIVA
012700        DISPLAY "LIBR001 FECHA : " WKS-FT-CCYY "-"
012800                WKS-FT-MM "-" WKS-FT-DD UPON CONSOLE
012900     END-IF
013000     PERFORM 200-BUSCA-CANDIDATAS THRU 200-BUSCA-CANDIDATAS-E
013100     IF WKS-MEJOR-IX > 0
013200        PERFORM 300-SELECCIONA-MEJOR THRU 300-SELECCIONA-MEJOR-E
013300        PERFORM 400-CALCULA-MONTO THRU 400-CALCULA-MONTO-E
013400     END-IF
013500     GOBACK.
013600 000-PRINCIPAL-E. EXIT.
013700
013800*--------> CARGA EL MAESTRO DE REDUCCIONES UNA SOLA VEZ/CORRIDA
013900 100-CARGA-TABLA-REDUCCIONES SECTION.
014000     OPEN INPUT RED-ENT
014100     IF FS-RED-ENT = 35
014200        MOVE ZEROS TO FS-RED-ENT
014300        SET WKS-NO-HAY-MAS-RED TO TRUE
014400        GO TO 100-CARGA-TABLA-REDUCCIONES-E
014500     END-IF
014600     READ RED-ENT
014700          AT END SET WKS-NO-HAY-MAS-RED TO TRUE
014800     END-READ
014900     PERFORM 110-ACUMULA-UNA-REDUCCION
015000         THRU 110-ACUMULA-UNA-REDUCCION-E
015100         UNTIL WKS-NO-HAY-MAS-RED
015200     CLOSE RED-ENT.
015300 100-CARGA-TABLA-REDUCCIONES-E. EXIT.
015400
015500 110-ACUMULA-UNA-REDUCCION SECTION.
015600     ADD 1 TO TBL-RED-CANT
015700     MOVE RED-ID            TO TRE-ID(TBL-RED-CANT)
015800     MOVE RED-TYPE          TO TRE-TYPE(TBL-RED-CANT)
015900     MOVE RED-VALEUR        TO TRE-VALEUR(TBL-RED-CANT)
016000     MOVE RED-CIBLE         TO TRE-CIBLE(TBL-RED-CANT)
016100     MOVE RED-CIBLE-ID      TO TRE-CIBLE-ID(TBL-RED-CANT)
016200     MOVE RED-DATE-DEBUT    TO TRE-DATE-DEBUT(TBL-RED-CANT)
016300     MOVE RED-DATE-FIN      TO TRE-DATE-FIN(TBL-RED-CANT)
016400     IF RED-ES-ACTIVA
016500        MOVE 1 TO TRE-ACTIF(TBL-RED-CANT)
016600     ELSE
016700        MOVE 0 TO TRE-ACTIF(TBL-RED-CANT)
016800     END-IF
016900     READ RED-ENT
017000          AT END SET WKS-NO-HAY-MAS-RED TO TRUE
017100     END-READ.
017200 110-ACUMULA-UNA-REDUCCION-E. EXIT.
017300
017400*--------> BARRIDO COMPLETO DE CANDIDATAS (NO HAY LLAVE, NO ES
017500*          UNA BUSQUEDA INDEXADA; ASI LO PIDE EL REQUERIMIENTO)
017600 200-BUSCA-CANDIDATAS SECTION.
017700     MOVE 0 TO WKS-MEJOR-IX
017800     MOVE 9 TO WKS-MEJOR-RANGO
017900     PERFORM 210-EVALUA-UNA-REDUCCION
018000         THRU 210-EVALUA-UNA-REDUCCION-E
018100         VARYING IX-RED FROM 1 BY 1
018200         UNTIL IX-RED > TBL-RED-CANT.
018300 200-BUSCA-CANDIDATAS-E. EXIT.
018400
018500 210-EVALUA-UNA-REDUCCION SECTION.
018600     IF TRE-ES-ACTIVA(IX-RED)
018700        AND LKR-FECHA-HOY >= TRE-DATE-DEBUT(IX-RED)
018800        AND LKR-FECHA-HOY <= TRE-DATE-FIN(IX-RED)
018900        PERFORM 220-CALIFICA-CANDIDATA
019000            THRU 220-CALIFICA-CANDIDATA-E
019100     END-IF.
019200 210-EVALUA-UNA-REDUCCION-E. EXIT.
019300
019400 220-CALIFICA-CANDIDATA SECTION.
019500     MOVE 0 TO WKS-RANGO-ACTUAL
019600     IF TRE-CIBLE-LIVRE(IX-RED)
019700        AND TRE-CIBLE-ID(IX-RED) = LKR-LIVRE-ID
019800        MOVE 1 TO WKS-RANGO-ACTUAL
019900     END-IF
020000     IF WKS-RANGO-ACTUAL = 0
020100        AND TRE-CIBLE-CATEGORIE(IX-RED)
020200        AND TRE-CIBLE-ID(IX-RED) = LKR-CATEGORIE-ID
020300        MOVE 2 TO WKS-RANGO-ACTUAL
020400     END-IF
020500     IF WKS-RANGO-ACTUAL = 0
020600        AND TRE-CIBLE-GLOBALE(IX-RED)
020700        MOVE 3 TO WKS-RANGO-ACTUAL
020800     END-IF
020900     IF WKS-RANGO-ACTUAL > 0
021000        AND WKS-RANGO-ACTUAL < WKS-MEJOR-RANGO
021100        MOVE WKS-RANGO-ACTUAL TO WKS-MEJOR-RANGO
021200        SET WKS-MEJOR-IX TO IX-RED
021300     END-IF.
021400 220-CALIFICA-CANDIDATA-E. EXIT.
021500
021600*--------> DEJA IDENTIFICADA LA REDUCCION GANADORA
021700 300-SELECCIONA-MEJOR SECTION.
021800     MOVE TRE-ID(WKS-MEJOR-IX) TO LKR-REDUCTION-ID.
021900 300-SELECCIONA-MEJOR-E. EXIT.
022000
022100*--------> CALCULA EL MONTO DE REDUCCION SOBRE EL BRUTO DE LINEA
022200 400-CALCULA-MONTO SECTION.
022300     EVALUATE TRUE
022400         WHEN TRE-PORCENTAJE(WKS-MEJOR-IX)
022500             COMPUTE WKS-MONTO-CALCULADO ROUNDED =
022600                     LKR-MONTANT-BRUT * TRE-VALEUR(WKS-MEJOR-IX)
022700                                       / 100
022800         WHEN TRE-MONTO-FIJO(WKS-MEJOR-IX)
022900             MOVE TRE-VALEUR(WKS-MEJOR-IX) TO WKS-MONTO-CALCULADO
023000     END-EVALUATE
023100     MOVE WKS-MONTO-CALCULADO TO LKR-MONTANT-REDUCTION.
023200 400-CALCULA-MONTO-E. EXIT.
