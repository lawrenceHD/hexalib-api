000100******************************************************************
000200* FECHA       : 05/02/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBV001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA UN LOTE DE SOLICITUDES DE VENTA DE        *
000800*             : LIBRERIA. POR CADA VENTA LEE SU CABECERA Y SUS   *
000900*             : LINEAS SOLICITADAS, VALIDA EXISTENCIAS, APLICA   *
001000*             : LA MEJOR REDUCCION POR LINEA Y DEJA GRABADOS LA  *
001100*             : VENTA, SUS LINEAS Y LOS MOVIMIENTOS DE SALIDA DE *
001200*             : STOCK CORRESPONDIENTES.                         *
001300* ARCHIVOS    : LIBROSE=E,LIBROSS=S,VTAREQ=E,VTASAL=E/S,VTLSAL=S *
001400*             : MOVSAL=S                                         *
001500* ACCION (ES) : P=POSTEAR LOTE DE VENTAS                         *
001600* INSTALADO   : 05/02/1983                                       *
001700* BPM/RATIONAL: HXL-0110                                         *
001800* NOMBRE      : POSTEO DE VENTAS                                 *
001900* PROGRAMA(S) : LIBR001, LIBN001                                 *
002000******************************************************************
002100*----------------------------------------------------------------*
002200* B I T A C O R A   D E   C A M B I O S                          *
002300*----------------------------------------------------------------*
002400* 1983-02-05 PEDR HXL-0110 VERSION INICIAL (PRIMERA VERSION EN   *
002500*                 COBOL DEL POSTEO DE VENTAS DE LIBRERIA)        *
002600* 1986-09-14 RAGL TKT-0031 RECOMPILADO PARA EL NUEVO COMPILADOR  *
002700*                 DEL CPD TRAS LA ACTUALIZACION DEL SISTEMA      *
002800*                 OPERATIVO DEL MAINFRAME                        *
002900* 1989-06-02 SVCH TKT-0058 AJUSTADO EL ANCHO DE LOS CAMPOS DE    *
003000*                 PRECIO POR QUEJA DE REDONDEO EN FACTURAS       *
003100*                 MAYORES DE Q99,999.99                          *
003200* 1992-11-23 PEDR TKT-0095 REVISION POR AUDITORIA INTERNA DE     *
003300*                 CONTROLES, SIN CAMBIO DE LOGICA DE NEGOCIO     *
003400* 1996-03-08 EEDR TKT-0118 MIGRADOS LOS ARCHIVOS LIBROSE Y       *
003500*                 LIBROSS DE CINTA A DISCO                       *
003600* 1998-12-30 EEDR Y2K REVISADAS TODAS LAS FECHAS A CCYYMMDD      *
003700* 2004-07-19 JMRM TKT-0204 ADAPTADO AL NUEVO JCL DE PRODUCCION   *
003800*                 TRAS EL CAMBIO DE MAINFRAME DEL CPD            *
003900* 2012-02-27 RAGL TKT-0266 AMPLIADO EL PERIODO DE RETENCION DEL  *
004000*                 RESPALDO DE VTASAL A 90 DIAS                   *
004100* 2024-02-26 PEDR HXL-0112 AGREGADO POSTEO DE MOVSAL             *
004200* 2024-05-02 EEDR HXL-0127 SEGUNDA VALIDACION DE STOCK EN EL     *
004300*                 PROCESO DE LINEAS (PARIDAD CON REFERENCIA)     *
004400* 2024-07-11 JMRM HXL-0141 CAMBIO A PROCESO POR LOTE DE VARIAS   *
004500*                 VENTAS POR CORRIDA, CONTADOR DE FACTURA DEL DIA*
004600*                 TOMADO DEL MAESTRO VTASAL EXISTENTE            *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. LIBV001.
005000 AUTHOR. PEDRO ESTUARDO DE REYES.
005100 INSTALLATION. HEXALIB-LIBRERIA.
005200 DATE-WRITTEN. 05/02/1983.
005300 DATE-COMPILED.
005400 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-NUMERICA IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
006100            OFF STATUS IS WKS-TRAZA-INACTIVA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT LIBROS-ENT ASSIGN TO LIBROSE
006500                ORGANIZATION IS LINE SEQUENTIAL
006600                FILE STATUS IS FS-LIBROS-ENT.
006700     SELECT LIBROS-SAL ASSIGN TO LIBROSS
006800                ORGANIZATION IS LINE SEQUENTIAL
006900                FILE STATUS IS FS-LIBROS-SAL.
007000     SELECT VTA-REQ    ASSIGN TO VTAREQ
007100                ORGANIZATION IS LINE SEQUENTIAL
007200                FILE STATUS IS FS-VTA-REQ.
007300     SELECT VTA-CNT    ASSIGN TO VTASAL
007400                ORGANIZATION IS LINE SEQUENTIAL
007500                FILE STATUS IS FS-VTA-CNT.
007600     SELECT VTA-SAL    ASSIGN TO VTASAL
007700                ORGANIZATION IS LINE SEQUENTIAL
007800                FILE STATUS IS FS-VTA-SAL.
007900     SELECT VTL-SAL    ASSIGN TO VTLSAL
008000                ORGANIZATION IS LINE SEQUENTIAL
008100                FILE STATUS IS FS-VTL-SAL.
008200     SELECT MOV-SAL    ASSIGN TO MOVSAL
008300                ORGANIZATION IS LINE SEQUENTIAL
008400                FILE STATUS IS FS-MOV-SAL.
008500     SELECT CAT-ENT    ASSIGN TO CATENT
008600                ORGANIZATION IS LINE SEQUENTIAL
008700                FILE STATUS IS FS-CAT-ENT.
008800 DATA DIVISION.
008900 FILE SECTION.
009000*                 MAESTRO DE LIBROS - VIEJO Y NUEVO
009100 FD  LIBROS-ENT.
009200 COPY LIBLIV.
009300 FD  LIBROS-SAL.
009400 COPY LIBLIV REPLACING REG-LIBLIV BY REG-LIBROS-SAL.
009500*                 SOLICITUD DE VENTA (CABECERA + LINEAS)
009600 FD  VTA-REQ.
009700 COPY LIBVTQ.
009800*                 VENTAS YA EXISTENTES (PASE DE CONTEO DEL DIA)
009900 FD  VTA-CNT.
010000 COPY LIBVTA REPLACING REG-VTA BY REG-VTA-CNT.
010100*                 VENTA Y LINEAS A POSTEAR (APPEND)
010200 FD  VTA-SAL.
010300 COPY LIBVTA.
010400 FD  VTL-SAL.
010500 COPY LIBVTL.
010600*                 MOVIMIENTOS DE STOCK (DIARIO, SOLO ESCRITURA)
010700 FD  MOV-SAL.
010800 COPY LIBMOV.
010900*                 MAESTRO DE CATEGORIAS (SOLO LECTURA)
011000 FD  CAT-ENT.
011100 COPY LIBCAT.
011200 WORKING-STORAGE SECTION.
011300*                 VARIABLES DE FILE STATUS
011400 77  FS-LIBROS-ENT               PIC 9(02) VALUE ZEROS.
011500 77  FS-LIBROS-SAL               PIC 9(02) VALUE ZEROS.
011600 77  FS-VTA-REQ                  PIC 9(02) VALUE ZEROS.
011700 77  FS-VTA-CNT                  PIC 9(02) VALUE ZEROS.
011800 77  FS-VTA-SAL                  PIC 9(02) VALUE ZEROS.
011900 77  FS-VTL-SAL                  PIC 9(02) VALUE ZEROS.
012000 77  FS-MOV-SAL                  PIC 9(02) VALUE ZEROS.
012100 77  FS-CAT-ENT                  PIC 9(02) VALUE ZEROS.
012200*                 INDICADORES DE FIN DE ARCHIVO Y RECHAZO
012300 01  WKS-INDICADORES.
012400     05  WKS-FIN-LIBROS          PIC X(1)  VALUE "N".
012500         88  WKS-NO-HAY-MAS-LIBROS         VALUE "S".
012600     05  WKS-FIN-CNT             PIC X(1)  VALUE "N".
012700         88  WKS-NO-HAY-MAS-CNT            VALUE "S".
012800     05  WKS-FIN-REQ             PIC X(1)  VALUE "N".
012900         88  WKS-NO-HAY-MAS-REQ            VALUE "S".
013000     05  WKS-VENTA-RECHAZADA     PIC X(1)  VALUE "N".
013100         88  WKS-VENTA-FUE-RECHAZADA       VALUE "S".
013200     05  WKS-FIN-CAT             PIC X(1)  VALUE "N".
013300         88  WKS-NO-HAY-MAS-CAT            VALUE "S".
013400  FILLER                  PIC X(04).
013500*                 FECHA DE CORRIDA (REDEFINIDA PARA DESGLOSE)
013600 01  WKS-FECHA-HOY.
013700     05  WKS-FH-CCYY             PIC 9(04).
013800     05  WKS-FH-MM               PIC 9(02).
013900     05  WKS-FH-DD               PIC 9(02).
014000 01  WKS-FECHA-HOY-N REDEFINES WKS-FECHA-HOY PIC 9(08).
014100*                 CONTADORES Y ACUMULADORES (COMP)
014200 01  WKS-CONTADORES.
014300     05  WKS-CANT-LINEAS-HOY     PIC S9(07) COMP VALUE ZERO.
014400     05  WKS-CANT-LINEAS-HOY-R REDEFINES WKS-CANT-LINEAS-HOY
014500                                 PIC 9(07).
014600     05  WKS-IX-LIBRO            PIC 9(05)  COMP VALUE ZERO.
014700     05  WKS-SEC-LINEA-ACTUAL    PIC 9(05)  COMP VALUE ZERO.
014800     05  WKS-IX-CAT              PIC 9(05)  COMP VALUE ZERO.
014900  FILLER                  PIC X(05).
015000 01  WKS-MONTOS.
015100     05  WKS-MONTO-BRUTO-LINEA   PIC S9(8)V99 VALUE ZERO.
015200     05  WKS-ACUM-HT             PIC S9(8)V99 VALUE ZERO.
015300     05  WKS-ACUM-HT-R REDEFINES WKS-ACUM-HT PIC S9(10).
015400     05  WKS-ACUM-REDUCCIONES    PIC S9(8)V99 VALUE ZERO.
015500  FILLER                  PIC X(05).
015600*                 AREA PASADA A LIBR001 (CALCULO DE REDUCCION)
015700 01  WKS-PARM-LIBR001.
015800     05  LKR-LIVRE-ID            PIC X(36).
015900     05  LKR-CATEGORIE-ID        PIC X(36).
016000     05  LKR-FECHA-HOY           PIC 9(08).
016100     05  LKR-MONTANT-BRUT        PIC S9(8)V99.
016200     05  LKR-REDUCTION-ID        PIC X(36).
016300     05  LKR-MONTANT-REDUCTION   PIC S9(8)V99.
016400  FILLER                  PIC X(06).
016500*                 AREA PASADA A LIBN001 (NUMERACION DE FACTURA)
016600 01  WKS-PARM-LIBN001.
016700     05  LKN-ACCION              PIC X(03).
016800     05  LKN-FECHA               PIC 9(08).
016900     05  LKN-NOMBRE-ENTRADA      PIC X(100).
017000     05  LKN-SECUENCIA-ENTRADA   PIC S9(07) COMP.
017100     05  LKN-NUMERO-SALIDA       PIC X(30).
017200     05  LKN-CODIGO-SALIDA       PIC X(10).
017300     05  LKN-RETORNO             PIC X(01).
017400  FILLER                  PIC X(06).
017500*                 ID INTERNO DE LA VENTA EN CURSO (ACCION IDX)
017600 01  WKS-VTA-ID-CORTO            PIC X(16) VALUE SPACES.
017700 01  WKS-SEC-LINEA-2D            PIC 9(02)  COMP VALUE ZERO.
017800*                 TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
017900 01  TBL-LIBROS.
018000     05  TBL-LIV-CANT            PIC 9(05) COMP VALUE ZERO.
018100     05  TBL-LIV-ITEM OCCURS 1 TO 3000 TIMES
018200             DEPENDING ON TBL-LIV-CANT
018300             ASCENDING KEY IS TLV-ID
018400             INDEXED BY IX-LIV.
018500         10  TLV-ID              PIC X(36).
018600         10  TLV-CODE            PIC X(20).
018700         10  TLV-TITRE           PIC X(255).
018800         10  TLV-AUTEUR          PIC X(100).
018900         10  TLV-CATEGORIE-ID    PIC X(36).
019000         10  TLV-QUANTITE-STOCK  PIC S9(7).
019100         10  TLV-SEUIL-MINIMAL   PIC S9(7).
019200         10  TLV-PRIX-VENTE      PIC S9(8)V99.
019300         10  TLV-PRIX-ACHAT      PIC S9(8)V99.
019400         10  TLV-STATUT          PIC X(7).
019500  10  FILLER              PIC X(12).
019600*                 TABLA DE CATEGORIAS EN MEMORIA (SUSTITUTO ISAM)
019700 01  TBL-CATEGORIAS.
019800     05  TBL-CAT-CANT            PIC 9(05) COMP VALUE ZERO.
019900     05  TBL-CAT-ITEM OCCURS 1 TO 500 TIMES
020000             DEPENDING ON TBL-CAT-CANT
020100             ASCENDING KEY IS TCT-ID
020200             INDEXED BY IX-CAT.
020300         10  TCT-ID              PIC X(36).
020400         10  TCT-NOM             PIC X(100).
020500         10  TCT-CODE            PIC X(10).
020600         10  TCT-STATUT          PIC X(7).
020700             88  TCT-ACTIVA              VALUE "ACTIF".
020800         10  FILLER              PIC X(11).
020900*                 PILA DE LINEAS SOLICITADAS (UNA VENTA ACTUAL)
021000 01  TBL-LINEAS-REQ.
021100     05  TBL-LIN-CANT            PIC 9(05) COMP VALUE ZERO.
021200     05  TBL-LIN-ITEM OCCURS 1 TO 200 TIMES
021300             DEPENDING ON TBL-LIN-CANT
021400             INDEXED BY IX-LIN.
021500         10  TLI-LIVRE-ID        PIC X(36).
021600         10  TLI-QUANTITE        PIC S9(7).
021700  10  FILLER              PIC X(07).
021800*----------------------------------------------------------------*
021900*                    P R O C E D U R E   D I V I S I O N         *
022000*----------------------------------------------------------------*
022100 PROCEDURE DIVISION.
022200 000-PRINCIPAL SECTION.
022300     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
022400     PERFORM 110-CARGA-TABLA-LIBROS THRU 110-CARGA-TABLA-LIBROS-E
022500     PERFORM 117-CARGA-TABLA-CATEGORIAS
022600         THRU 117-CARGA-TABLA-CATEGORIAS-E
022700     PERFORM 120-CUENTA-VENTAS-HOY THRU 120-CUENTA-VENTAS-HOY-E
022800     PERFORM 200-LEE-CABECERA-REQ THRU 200-LEE-CABECERA-REQ-E
022900     PERFORM 210-PROCESA-UNA-VENTA THRU 210-PROCESA-UNA-VENTA-E
023000         UNTIL WKS-NO-HAY-MAS-REQ
023100     PERFORM 600-REGRABA-MAESTRO-LIBROS
023200         THRU 600-REGRABA-MAESTRO-LIBROS-E
023300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
023400     STOP RUN.
023500 000-PRINCIPAL-E. EXIT.
023600
023700*--------> SERIE 100 - APERTURA DE ARCHIVOS
023800 100-APERTURA-ARCHIVOS SECTION.
023900     OPEN INPUT  LIBROS-ENT
024000     OPEN OUTPUT LIBROS-SAL
024100     OPEN INPUT  VTA-REQ
024200     OPEN INPUT  CAT-ENT
024300     IF FS-LIBROS-ENT NOT = 0 OR FS-VTA-REQ NOT = 0
024400        OR FS-CAT-ENT NOT = 0
024500        GO TO 100-ERROR-APERTURA
024600     END-IF
024700     OPEN EXTEND MOV-SAL
024800     IF FS-MOV-SAL = 05
024900        CLOSE MOV-SAL
025000        OPEN OUTPUT MOV-SAL
025100     END-IF
025200     OPEN EXTEND VTA-SAL
025300     IF FS-VTA-SAL = 05
025400        CLOSE VTA-SAL
025500        OPEN OUTPUT VTA-SAL
025600     END-IF
025700     OPEN EXTEND VTL-SAL
025800     IF FS-VTL-SAL = 05
025900        CLOSE VTL-SAL
026000        OPEN OUTPUT VTL-SAL
026100     END-IF
026200     ACCEPT WKS-FECHA-HOY-N FROM DATE YYYYMMDD.
026300     GO TO 100-APERTURA-ARCHIVOS-E.
026400 100-ERROR-APERTURA.
026500        DISPLAY "================================================"
026600                UPON CONSOLE
026700        DISPLAY "  LIBV001 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
026800                UPON CONSOLE
026900        DISPLAY " FS LIBROS-ENT : (" FS-LIBROS-ENT ")"
027000                UPON CONSOLE
027100        DISPLAY " FS VTA-REQ    : (" FS-VTA-REQ    ")"
027200                UPON CONSOLE
027300        DISPLAY " FS CAT-ENT    : (" FS-CAT-ENT    ")"
027400                UPON CONSOLE
027500        DISPLAY "================================================"
027600                UPON CONSOLE
027700        MOVE 91 TO RETURN-CODE
027800        STOP RUN.
027900 100-APERTURA-ARCHIVOS-E. EXIT.
028000
028100*--------> CARGA LA TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
028200 110-CARGA-TABLA-LIBROS SECTION.
028300     READ LIBROS-ENT
028400          AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
028500     END-READ
028600     PERFORM 115-ACUMULA-LIBRO THRU 115-ACUMULA-LIBRO-E
028700         VARYING WKS-IX-LIBRO FROM 1 BY 1
028800         UNTIL WKS-NO-HAY-MAS-LIBROS.
028900 110-CARGA-TABLA-LIBROS-E. EXIT.
029000
029100 115-ACUMULA-LIBRO SECTION.
029200     IF NOT WKS-NO-HAY-MAS-LIBROS
029300        ADD 1 TO TBL-LIV-CANT
029400        MOVE REG-LIBLIV TO TBL-LIV-ITEM(TBL-LIV-CANT)
029500        READ LIBROS-ENT
029600             AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
029700        END-READ
029800     END-IF.
029900 115-ACUMULA-LIBRO-E. EXIT.
030000
030100*--------> CARGA LA TABLA DE CATEGORIAS EN MEMORIA
030200 117-CARGA-TABLA-CATEGORIAS SECTION.
030300     READ CAT-ENT
030400          AT END SET WKS-NO-HAY-MAS-CAT TO TRUE
030500     END-READ
030600     PERFORM 118-ACUMULA-CATEGORIA THRU 118-ACUMULA-CATEGORIA-E
030700         VARYING WKS-IX-CAT FROM 1 BY 1
030800         UNTIL WKS-NO-HAY-MAS-CAT.
030900 117-CARGA-TABLA-CATEGORIAS-E. EXIT.
031000
031100 118-ACUMULA-CATEGORIA SECTION.
031200     IF NOT WKS-NO-HAY-MAS-CAT
031300        ADD 1 TO TBL-CAT-CANT
031400        MOVE REG-LIBCAT TO TBL-CAT-ITEM(TBL-CAT-CANT)
031500        READ CAT-ENT
031600             AT END SET WKS-NO-HAY-MAS-CAT TO TRUE
031700        END-READ
031800     END-IF.
031900 118-ACUMULA-CATEGORIA-E. EXIT.
032000
032100*--------> CUENTA LAS VENTAS YA POSTEADAS HOY (NUMERACION)
032200 120-CUENTA-VENTAS-HOY SECTION.
032300     OPEN INPUT VTA-CNT
032400     IF FS-VTA-CNT = 35
032500        MOVE ZEROS TO FS-VTA-CNT
032600        SET WKS-NO-HAY-MAS-CNT TO TRUE
032700     ELSE
032800        READ VTA-CNT
032900             AT END SET WKS-NO-HAY-MAS-CNT TO TRUE
033000        END-READ
033100     END-IF
033200     PERFORM 125-CUENTA-UNA-VENTA THRU 125-CUENTA-UNA-VENTA-E
033300         UNTIL WKS-NO-HAY-MAS-CNT
033400     IF FS-VTA-CNT NOT = 35
033500        CLOSE VTA-CNT
033600     END-IF.
033700 120-CUENTA-VENTAS-HOY-E. EXIT.
033800
033900 125-CUENTA-UNA-VENTA SECTION.
034000     IF VTA-DATE-VENTE OF REG-VTA-CNT = WKS-FECHA-HOY-N
034100        ADD 1 TO WKS-CANT-LINEAS-HOY
034200     END-IF
034300     READ VTA-CNT
034400          AT END SET WKS-NO-HAY-MAS-CNT TO TRUE
034500     END-READ.
034600 125-CUENTA-UNA-VENTA-E. EXIT.
034700
034800*--------> SERIE 200 - LECTURA DE LA SOLICITUD DE VENTA
034900 200-LEE-CABECERA-REQ SECTION.
035000     READ VTA-REQ
035100          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
035200     END-READ.
035300 200-LEE-CABECERA-REQ-E. EXIT.
035400
035500*--------> PROCESA UNA VENTA COMPLETA (CABECERA + SUS LINEAS)
035600 210-PROCESA-UNA-VENTA SECTION.
035700     MOVE "N"  TO WKS-VENTA-RECHAZADA
035800     MOVE 0    TO TBL-LIN-CANT
035900                  WKS-ACUM-HT WKS-ACUM-REDUCCIONES
036000                  WKS-SEC-LINEA-ACTUAL
036100     IF NOT VTQC-TIPO-REG = "H"
036200        DISPLAY "LIBV001 - SE ESPERABA CABECERA DE VENTA"
036300                UPON CONSOLE
036400        SET WKS-VENTA-FUE-RECHAZADA TO TRUE
036500        PERFORM 200-LEE-CABECERA-REQ THRU 200-LEE-CABECERA-REQ-E
036600     ELSE
036700        MOVE VTQC-VENDEUR-ID TO VTA-VENDEUR-ID OF REG-VTA
036800        MOVE WKS-FECHA-HOY-N TO VTA-DATE-VENTE OF REG-VTA
036900        PERFORM 215-LEE-LINEAS-DE-LA-VENTA
037000            THRU 215-LEE-LINEAS-DE-LA-VENTA-E
037100        IF NOT WKS-VENTA-FUE-RECHAZADA
037200           PERFORM 300-VALIDA-STOCK-TODAS-LINEAS
037300               THRU 300-VALIDA-STOCK-TODAS-LINEAS-E
037400        END-IF
037500        IF NOT WKS-VENTA-FUE-RECHAZADA
037600           PERFORM 310-GENERA-NUMERO-FACTURA
037700               THRU 310-GENERA-NUMERO-FACTURA-E
037800           PERFORM 400-PROCESA-LINEAS THRU 400-PROCESA-LINEAS-E
037900        END-IF
038000        IF NOT WKS-VENTA-FUE-RECHAZADA
038100           PERFORM 500-TOTALES-VENTA THRU 500-TOTALES-VENTA-E
038200           PERFORM 440-POSTEA-SALIDA THRU 440-POSTEA-SALIDA-E
038300           ADD 1 TO WKS-CANT-LINEAS-HOY
038400        ELSE
038500           DISPLAY "LIBV001 - VENTA RECHAZADA, VENDEUR "
038600                   VTA-VENDEUR-ID OF REG-VTA UPON CONSOLE
038700        END-IF
038800     END-IF.
038900 210-PROCESA-UNA-VENTA-E. EXIT.
039000
039100 215-LEE-LINEAS-DE-LA-VENTA SECTION.
039200     READ VTA-REQ
039300          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
039400     END-READ
039500     PERFORM 220-ACUMULA-LINEA-REQ THRU 220-ACUMULA-LINEA-REQ-E
039600         UNTIL WKS-NO-HAY-MAS-REQ OR VTQC-TIPO-REG = "H".
039700 215-LEE-LINEAS-DE-LA-VENTA-E. EXIT.
039800
039900 220-ACUMULA-LINEA-REQ SECTION.
040000     ADD 1 TO TBL-LIN-CANT
040100     MOVE VTQL-LIVRE-ID  TO TLI-LIVRE-ID(TBL-LIN-CANT)
040200     MOVE VTQL-QUANTITE  TO TLI-QUANTITE(TBL-LIN-CANT)
040300     READ VTA-REQ
040400          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
040500     END-READ.
040600 220-ACUMULA-LINEA-REQ-E. EXIT.
040700
040800*--------> SERIE 300 - VALIDACION DE EXISTENCIAS (PASE 1)
040900 300-VALIDA-STOCK-TODAS-LINEAS SECTION.
041000     PERFORM 320-VALIDA-UNA-LINEA THRU 320-VALIDA-UNA-LINEA-E
041100         VARYING IX-LIN FROM 1 BY 1
041200         UNTIL IX-LIN > TBL-LIN-CANT
041300            OR WKS-VENTA-FUE-RECHAZADA.
041400 300-VALIDA-STOCK-TODAS-LINEAS-E. EXIT.
041500
041600 320-VALIDA-UNA-LINEA SECTION.
041700     SET IX-LIV TO 1
041800     SEARCH ALL TBL-LIV-ITEM
041900         AT END
042000             DISPLAY "LIBV001 - LIBRO NO EXISTE: "
042100                     TLI-LIVRE-ID(IX-LIN) UPON CONSOLE
042200             SET WKS-VENTA-FUE-RECHAZADA TO TRUE
042300         WHEN TLV-ID(IX-LIV) = TLI-LIVRE-ID(IX-LIN)
042400             IF TLV-QUANTITE-STOCK(IX-LIV) <
042500                TLI-QUANTITE(IX-LIN)
042600                DISPLAY "LIBV001 - STOCK INSUFICIENTE LIBRO "
042700                        TLI-LIVRE-ID(IX-LIN) UPON CONSOLE
042800                SET WKS-VENTA-FUE-RECHAZADA TO TRUE
042900             END-IF
043000*                 LA CATEGORIA ES SOLO PARA BUSCAR REDUCCION; SI
043100*                 NO EXISTE O ESTA INACTIVA NO HAY DESCUENTO DE
043200*                 CATEGORIA; LA LINEA SIGUE VALIDA (HXL-0141).
043300             IF NOT WKS-VENTA-FUE-RECHAZADA
043400                SET IX-CAT TO 1
043500                SEARCH ALL TBL-CAT-ITEM
043600                    AT END
043700                        DISPLAY "LIBV001 - SIN CATEGORIA PARA "
043800                                TLV-CATEGORIE-ID(IX-LIV)
043900                                UPON CONSOLE
044000                    WHEN TCT-ID(IX-CAT) =
044100                         TLV-CATEGORIE-ID(IX-LIV)
044200                        IF NOT TCT-ACTIVA(IX-CAT)
044300                           DISPLAY "LIBV001 - CATEGORIA INACTIVA:"
044400                                   TLV-CATEGORIE-ID(IX-LIV)
044500                                   UPON CONSOLE
044600                        END-IF
044700                END-SEARCH
044800             END-IF
044900     END-SEARCH.
045000 320-VALIDA-UNA-LINEA-E. EXIT.
045100
045200*--------> SERIE 310 - NUMERACION DE LA FACTURA (CALL LIBN001)
045300 310-GENERA-NUMERO-FACTURA SECTION.
045400     MOVE "FAC"               TO LKN-ACCION
045500     MOVE WKS-FECHA-HOY-N     TO LKN-FECHA
045600     MOVE WKS-CANT-LINEAS-HOY TO LKN-SECUENCIA-ENTRADA
045700     CALL "LIBN001" USING WKS-PARM-LIBN001
045800     MOVE LKN-NUMERO-SALIDA TO VTA-NUMERO-FACTURE OF REG-VTA
045900     MOVE "VALIDEE"         TO VTA-STATUT OF REG-VTA
046000     MOVE SPACES            TO VTA-MOTIF-ANNULATION OF REG-VTA
046100*             ID INTERNO DEL REGISTRO, DISTINTO DEL NUMERO DE
046200*             FACTURA. LO USA LIBV002 PARA LOCALIZAR LA VENTA.
046300     MOVE "VTA"               TO LKN-NOMBRE-ENTRADA
046400     MOVE WKS-FECHA-HOY-N     TO LKN-FECHA
046500     MOVE WKS-CANT-LINEAS-HOY TO LKN-SECUENCIA-ENTRADA
046600     MOVE "IDX"               TO LKN-ACCION
046700     CALL "LIBN001" USING WKS-PARM-LIBN001
046800     MOVE LKN-NUMERO-SALIDA(1:16) TO WKS-VTA-ID-CORTO
046900     MOVE LKN-NUMERO-SALIDA   TO VTA-ID OF REG-VTA.
047000 310-GENERA-NUMERO-FACTURA-E. EXIT.
047100
047200*--------> SERIE 400 - PROCESO DE LINEAS (PASE 2)
047300 400-PROCESA-LINEAS SECTION.
047400     PERFORM 410-PROCESA-UNA-LINEA THRU 410-PROCESA-UNA-LINEA-E
047500         VARYING IX-LIN FROM 1 BY 1
047600         UNTIL IX-LIN > TBL-LIN-CANT
047700            OR WKS-VENTA-FUE-RECHAZADA.
047800 400-PROCESA-LINEAS-E. EXIT.
047900
048000 410-PROCESA-UNA-LINEA SECTION.
048100     SET IX-LIV TO 1
048200     SEARCH ALL TBL-LIV-ITEM
048300         AT END SET WKS-VENTA-FUE-RECHAZADA TO TRUE
048400         WHEN TLV-ID(IX-LIV) = TLI-LIVRE-ID(IX-LIN)
048500             IF TLV-QUANTITE-STOCK(IX-LIV) <
048600                TLI-QUANTITE(IX-LIN)
048700                SET WKS-VENTA-FUE-RECHAZADA TO TRUE
048800             ELSE
048900                PERFORM 420-APLICA-REDUCCION
049000                    THRU 420-APLICA-REDUCCION-E
049100                PERFORM 430-GRABA-LINEA-Y-MOVIMIENTO
049200                    THRU 430-GRABA-LINEA-Y-MOVIMIENTO-E
049300             END-IF
049400     END-SEARCH.
049500 410-PROCESA-UNA-LINEA-E. EXIT.
049600
049700*--------> APLICA LA MEJOR REDUCCION (CALL LIBR001)
049800 420-APLICA-REDUCCION SECTION.
049900     COMPUTE WKS-MONTO-BRUTO-LINEA =
050000             TLV-PRIX-VENTE(IX-LIV) * TLI-QUANTITE(IX-LIN)
050100     MOVE TLI-LIVRE-ID(IX-LIN)      TO LKR-LIVRE-ID
050200     MOVE TLV-CATEGORIE-ID(IX-LIV)  TO LKR-CATEGORIE-ID
050300     MOVE WKS-FECHA-HOY-N           TO LKR-FECHA-HOY
050400     MOVE WKS-MONTO-BRUTO-LINEA     TO LKR-MONTANT-BRUT
050500     CALL "LIBR001" USING WKS-PARM-LIBR001
050600     ADD WKS-MONTO-BRUTO-LINEA     TO WKS-ACUM-HT
050700     ADD LKR-MONTANT-REDUCTION     TO WKS-ACUM-REDUCCIONES.
050800 420-APLICA-REDUCCION-E. EXIT.
050900
051000*--------> GRABA LA LINEA DE VENTA Y SU MOVIMIENTO DE SALIDA
051100 430-GRABA-LINEA-Y-MOVIMIENTO SECTION.
051200     ADD 1 TO WKS-SEC-LINEA-ACTUAL
051300     MOVE WKS-SEC-LINEA-ACTUAL  TO WKS-SEC-LINEA-2D
051400     MOVE SPACES                TO REG-VTL
051500*             ID PROPIO DE LA LINEA (VTA-ID-CORTO + CONSECUTIVO)
051600     STRING WKS-VTA-ID-CORTO DELIMITED BY SPACE
051700            "-"              DELIMITED BY SIZE
051800            WKS-SEC-LINEA-2D DELIMITED BY SIZE
051900            INTO VTL-ID
052000     MOVE WKS-VTA-ID-CORTO      TO VTL-VENTE-ID
052100     MOVE TLI-LIVRE-ID(IX-LIN)   TO VTL-LIVRE-ID
052200     MOVE TLV-TITRE(IX-LIV)      TO VTL-TITRE-LIVRE
052300     MOVE TLV-CODE(IX-LIV)       TO VTL-CODE-LIVRE
052400     MOVE TLV-PRIX-VENTE(IX-LIV) TO VTL-PRIX-UNITAIRE
052500     MOVE TLI-QUANTITE(IX-LIN)   TO VTL-QUANTITE
052600     MOVE LKR-REDUCTION-ID       TO VTL-REDUCTION-ID
052700     MOVE LKR-MONTANT-REDUCTION  TO VTL-MONTANT-REDUCTION
052800     COMPUTE VTL-SOUS-TOTAL =
052900             WKS-MONTO-BRUTO-LINEA - LKR-MONTANT-REDUCTION
053000     WRITE REG-VTL
053100
053200     MOVE SPACES                 TO REG-MOV
053300     MOVE TLI-LIVRE-ID(IX-LIN)   TO MOV-LIVRE-ID
053400     MOVE "SORTIE"               TO MOV-TYPE-MOUVEMENT
053500     COMPUTE MOV-QUANTITE = 0 - TLI-QUANTITE(IX-LIN)
053600     MOVE TLV-QUANTITE-STOCK(IX-LIV) TO MOV-STOCK-AVANT
053700     COMPUTE MOV-STOCK-APRES =
053800             TLV-QUANTITE-STOCK(IX-LIV) - TLI-QUANTITE(IX-LIN)
053900     MOVE "Vente"                TO MOV-MOTIF
054000     MOVE VTA-NUMERO-FACTURE OF REG-VTA TO MOV-REFERENCE
054100     MOVE VTA-VENDEUR-ID OF REG-VTA     TO MOV-USER-ID
054200     MOVE WKS-FECHA-HOY-N        TO MOV-DATE-MOUVEMENT
054300     MOVE MOV-STOCK-APRES        TO TLV-QUANTITE-STOCK(IX-LIV)
054400     WRITE REG-MOV.
054500 430-GRABA-LINEA-Y-MOVIMIENTO-E. EXIT.
054600
054700*--------> SERIE 500 - TOTALES DE LA VENTA
054800 500-TOTALES-VENTA SECTION.
054900     MOVE WKS-ACUM-HT          TO VTA-MONTANT-HT OF REG-VTA
055000     MOVE WKS-ACUM-REDUCCIONES
055100                         TO VTA-MONTANT-REDUCTIONS OF REG-VTA
055200     COMPUTE VTA-MONTANT-TTC OF REG-VTA =
055300             WKS-ACUM-HT - WKS-ACUM-REDUCCIONES.
055400 500-TOTALES-VENTA-E. EXIT.
055500
055600*--------> SERIE 440 - ESCRITURA DEL REGISTRO MAESTRO DE VENTA
055700 440-POSTEA-SALIDA SECTION.
055800     WRITE REG-VTA.
055900 440-POSTEA-SALIDA-E. EXIT.
056000
056100*--------> SERIE 600 - REGRABA EL MAESTRO DE LIBROS ACTUALIZADO
056200 600-REGRABA-MAESTRO-LIBROS SECTION.
056300     PERFORM 610-ESCRIBE-UN-LIBRO THRU 610-ESCRIBE-UN-LIBRO-E
056400         VARYING WKS-IX-LIBRO FROM 1 BY 1
056500         UNTIL WKS-IX-LIBRO > TBL-LIV-CANT.
056600 600-REGRABA-MAESTRO-LIBROS-E. EXIT.
056700
056800 610-ESCRIBE-UN-LIBRO SECTION.
056900     MOVE TBL-LIV-ITEM(WKS-IX-LIBRO) TO REG-LIBROS-SAL
057000     WRITE REG-LIBROS-SAL.
057100 610-ESCRIBE-UN-LIBRO-E. EXIT.
057200
057300*--------> SERIE 900 - CIERRE DE ARCHIVOS
057400 900-CIERRA-ARCHIVOS SECTION.
057500     CLOSE LIBROS-ENT
057600           LIBROS-SAL
057700           VTA-REQ
057800           VTA-SAL
057900           VTL-SAL
058000           MOV-SAL
058100           CAT-ENT.
058200 900-CIERRA-ARCHIVOS-E. EXIT.
058300
058400
