000100******************************************************************
000200* FECHA       : 11/03/1983                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DE REYES (PEDR)                   *
000400* APLICACION  : HEXALIB                                          *
000500* PROGRAMA    : LIBV002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA UN LOTE DE SOLICITUDES DE ANULACION DE    *
000800*             : VENTA. POR CADA SOLICITUD LOCALIZA LA VENTA EN   *
000900*             : EL MAESTRO, REINTEGRA A STOCK CADA LINEA VENDIDA *
001000*             : (MOVIMIENTO RETOUR) Y MARCA LA VENTA ANULADA.    *
001100* ARCHIVOS    : LIBROSE=E,LIBROSS=S,ANUREQ=E,VTAENT=E,VTASAL=S   *
001200*             : VTLSAL=E,MOVSAL=S                                *
001300* ACCION (ES) : A=ANULAR LOTE DE VENTAS                          *
001400* INSTALADO   : 11/03/1983                                       *
001500* BPM/RATIONAL: HXL-0119                                         *
001600* NOMBRE      : ANULACION DE VENTAS                              *
001700* PROGRAMA(S) : NINGUNO                                          *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* B I T A C O R A   D E   C A M B I O S                          *
002100*----------------------------------------------------------------*
002200* 1983-03-11 PEDR HXL-0119 VERSION INICIAL (PRIMERA VERSION DE LA*
002300*                 ANULACION DE VENTAS)                           *
002400* 1987-05-19 SVCH TKT-0042 CORREGIDO EL MENSAJE DE CONSOLA AL    *
002500*                 INTENTAR ANULAR UNA VENTA YA ANULADA           *
002600*                 PREVIAMENTE                                    *
002700* 1990-10-02 RAGL TKT-0071 REVISION POR AUDITORIA INTERNA DE     *
002800*                 CONTROLES, SIN CAMBIO DE LOGICA DE NEGOCIO     *
002900* 1993-08-25 PEDR TKT-0102 CORREGIDO TRUNCAMIENTO DEL CAMPO      *
003000*                 MOTIVO DE ANULACION EN PANTALLA DE OPERACION   *
003100* 1997-02-14 EEDR TKT-0124 MIGRADO EL ARCHIVO VTLSAL DE CINTA A  *
003200*                 DISCO                                          *
003300* 1999-01-08 EEDR Y2K FECHAS DE MOVIMIENTO VERIFICADAS A CCYYMMDD*
003400* 2006-11-03 JMRM TKT-0218 ADAPTADO AL NUEVO ESQUEMA DE RESPALDO *
003500*                 NOCTURNO DEL CPD                               *
003600* 2014-04-21 RAGL TKT-0279 AMPLIADA LA VENTANA PERMITIDA PARA    *
003700*                 ANULAR UNA VENTA A 30 DIAS CALENDARIO          *
003800* 2024-05-02 EEDR HXL-0128 EL MAESTRO VTASAL SE REGRABA COMPLETO *
003900*                 (MAESTRO VIEJO VTAENT / MAESTRO NUEVO VTASAL)  *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. LIBV002.
004300 AUTHOR. PEDRO ESTUARDO DE REYES.
004400 INSTALLATION. HEXALIB-LIBRERIA.
004500 DATE-WRITTEN. 11/03/1983.
004600 DATE-COMPILED.
004700 SECURITY. USO INTERNO DEPARTAMENTO DE SISTEMAS.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-NUMERICA IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
005400            OFF STATUS IS WKS-TRAZA-INACTIVA.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT LIBROS-ENT ASSIGN TO LIBROSE
005800                ORGANIZATION IS LINE SEQUENTIAL
005900                FILE STATUS IS FS-LIBROS-ENT.
006000     SELECT LIBROS-SAL ASSIGN TO LIBROSS
006100                ORGANIZATION IS LINE SEQUENTIAL
006200                FILE STATUS IS FS-LIBROS-SAL.
006300     SELECT ANU-REQ    ASSIGN TO ANUREQ
006400                ORGANIZATION IS LINE SEQUENTIAL
006500                FILE STATUS IS FS-ANU-REQ.
006600     SELECT VTA-ENT    ASSIGN TO VTAENT
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                FILE STATUS IS FS-VTA-ENT.
006900     SELECT VTA-SAL    ASSIGN TO VTASAL
007000                ORGANIZATION IS LINE SEQUENTIAL
007100                FILE STATUS IS FS-VTA-SAL.
007200     SELECT VTL-ENT    ASSIGN TO VTLSAL
007300                ORGANIZATION IS LINE SEQUENTIAL
007400                FILE STATUS IS FS-VTL-ENT.
007500     SELECT MOV-SAL    ASSIGN TO MOVSAL
007600                ORGANIZATION IS LINE SEQUENTIAL
007700                FILE STATUS IS FS-MOV-SAL.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*                 MAESTRO DE LIBROS - VIEJO Y NUEVO
008100 FD  LIBROS-ENT.
008200 COPY LIBLIV.
008300 FD  LIBROS-SAL.
008400 COPY LIBLIV REPLACING REG-LIBLIV BY REG-LIBROS-SAL.
008500*                 SOLICITUD DE ANULACION (UNA VENTA POR REGISTRO)
008600 FD  ANU-REQ.
008700 COPY LIBANQ.
008800*                 MAESTRO DE VENTAS - VIEJO Y NUEVO
008900 FD  VTA-ENT.
009000 COPY LIBVTA.
009100 FD  VTA-SAL.
009200 COPY LIBVTA REPLACING REG-VTA BY REG-VTA-SAL.
009300*                 LINEAS DE VENTA YA POSTEADAS (SOLO LECTURA)
009400 FD  VTL-ENT.
009500 COPY LIBVTL.
009600*                 MOVIMIENTOS DE STOCK (DIARIO, SOLO ESCRITURA)
009700 FD  MOV-SAL.
009800 COPY LIBMOV.
009900 WORKING-STORAGE SECTION.
010000*                 VARIABLES DE FILE STATUS
010100 77  FS-LIBROS-ENT               PIC 9(02) VALUE ZEROS.
010200 77  FS-LIBROS-SAL               PIC 9(02) VALUE ZEROS.
010300 77  FS-ANU-REQ                  PIC 9(02) VALUE ZEROS.
010400 77  FS-VTA-ENT                  PIC 9(02) VALUE ZEROS.
010500 77  FS-VTA-SAL                  PIC 9(02) VALUE ZEROS.
010600 77  FS-VTL-ENT                  PIC 9(02) VALUE ZEROS.
010700 77  FS-MOV-SAL                  PIC 9(02) VALUE ZEROS.
010800*                 INDICADORES DE FIN DE ARCHIVO Y RECHAZO
010900 01  WKS-INDICADORES.
011000     05  WKS-FIN-LIBROS          PIC X(1)  VALUE "N".
011100         88  WKS-NO-HAY-MAS-LIBROS         VALUE "S".
011200     05  WKS-FIN-VTA             PIC X(1)  VALUE "N".
011300         88  WKS-NO-HAY-MAS-VTA            VALUE "S".
011400     05  WKS-FIN-VTL             PIC X(1)  VALUE "N".
011500         88  WKS-NO-HAY-MAS-VTL            VALUE "S".
011600     05  WKS-FIN-REQ             PIC X(1)  VALUE "N".
011700         88  WKS-NO-HAY-MAS-REQ            VALUE "S".
011800     05  WKS-ANULACION-RECHAZADA PIC X(1)  VALUE "N".
011900         88  WKS-ANULACION-FUE-RECHAZADA   VALUE "S".
012000     05  FILLER                  PIC X(03).
012100*                 FECHA DE CORRIDA (REDEFINIDA PARA DESGLOSE)
012200 01  WKS-FECHA-HOY.
012300     05  WKS-FH-CCYY             PIC 9(04).
012400     05  WKS-FH-MM               PIC 9(02).
012500     05  WKS-FH-DD               PIC 9(02).
012600 01  WKS-FECHA-HOY-N REDEFINES WKS-FECHA-HOY PIC 9(08).
012700*                 CONTADORES (COMP)
012800 01  WKS-CONTADORES.
012900     05  WKS-IX-LIBRO            PIC 9(05) COMP VALUE ZERO.
013000     05  WKS-IX-VTA              PIC 9(05) COMP VALUE ZERO.
013100     05  WKS-IX-VTL              PIC 9(05) COMP VALUE ZERO.
013200     05  FILLER                  PIC X(05).
013300*                 TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
013400 01  TBL-LIBROS.
013500     05  TBL-LIV-CANT            PIC 9(05) COMP VALUE ZERO.
013600     05  TBL-LIV-ITEM OCCURS 1 TO 3000 TIMES
013700             DEPENDING ON TBL-LIV-CANT
013800             ASCENDING KEY IS TLV-ID
013900             INDEXED BY IX-LIV.
014000         10  TLV-ID              PIC X(36).
014100         10  TLV-CODE            PIC X(20).
014200         10  TLV-TITRE           PIC X(255).
014300         10  TLV-AUTEUR          PIC X(100).
014400         10  TLV-CATEGORIE-ID    PIC X(36).
014500         10  TLV-QUANTITE-STOCK  PIC S9(7).
014600         10  TLV-SEUIL-MINIMAL   PIC S9(7).
014700         10  TLV-PRIX-VENTE      PIC S9(8)V99.
014800         10  TLV-PRIX-ACHAT      PIC S9(8)V99.
014900         10  TLV-STATUT          PIC X(7).
015000         10  FILLER              PIC X(12).
015100*                 MAESTRO DE VENTAS EN MEMORIA (SUSTITUTO ISAM)
015200 01  TBL-VENTAS.
015300     05  TBL-VTA-CANT            PIC 9(05) COMP VALUE ZERO.
015400     05  TBL-VTA-ITEM OCCURS 1 TO 4000 TIMES
015500             DEPENDING ON TBL-VTA-CANT
015600             INDEXED BY IX-VTA.
015700         10  TVT-ID              PIC X(36).
015800         10  TVT-NUMERO-FACTURE  PIC X(30).
015900         10  TVT-DATE-VENTE      PIC 9(8).
016000         10  TVT-VENDEUR-ID      PIC X(36).
016100         10  TVT-MONTANT-HT      PIC S9(8)V99.
016200         10  TVT-MONTANT-HT-R REDEFINES TVT-MONTANT-HT
016300                                 PIC S9(10).
016400         10  TVT-MONTANT-REDUCTIONS
016500                                 PIC S9(8)V99.
016600         10  TVT-MONTANT-TTC     PIC S9(8)V99.
016700         10  TVT-STATUT          PIC X(7).
016800             88  TVT-ES-ANULADA            VALUE "ANNULEE".
016900         10  TVT-MOTIF-ANNULATION
017000                                 PIC X(255).
017100         10  FILLER              PIC X(18).
017200*                 LINEAS DE VENTA EN MEMORIA (SOLO LO NECESARIO
017300*                 PARA REINTEGRAR STOCK A LA ANULACION)
017400 01  TBL-LINEAS-VTA.
017500     05  TBL-VTL-CANT            PIC 9(05) COMP VALUE ZERO.
017600     05  TBL-VTL-ITEM OCCURS 1 TO 12000 TIMES
017700             DEPENDING ON TBL-VTL-CANT
017800             INDEXED BY IX-VTL.
017900         10  TLN-VENTE-ID        PIC X(36).
018000         10  TLN-LIVRE-ID        PIC X(36).
018100         10  TLN-QUANTITE        PIC S9(7).
018200         10  TLN-QUANTITE-R REDEFINES TLN-QUANTITE
018300                                 PIC 9(7).
018400         10  FILLER              PIC X(07).
018500*----------------------------------------------------------------*
018600*                    P R O C E D U R E   D I V I S I O N         *
018700*----------------------------------------------------------------*
018800 PROCEDURE DIVISION.
018900 000-PRINCIPAL SECTION.
019000     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
019100     PERFORM 110-CARGA-TABLA-LIBROS THRU 110-CARGA-TABLA-LIBROS-E
019200     PERFORM 120-CARGA-TABLA-VENTAS THRU 120-CARGA-TABLA-VENTAS-E
019300     PERFORM 130-CARGA-TABLA-LINEAS THRU 130-CARGA-TABLA-LINEAS-E
019400     PERFORM 200-LEE-UNA-SOLICITUD-ANU
019500         THRU 200-LEE-UNA-SOLICITUD-ANU-E
019600     PERFORM 210-PROCESA-UNA-ANULACION
019700         THRU 210-PROCESA-UNA-ANULACION-E
019800         UNTIL WKS-NO-HAY-MAS-REQ
019900     PERFORM 600-REGRABA-MAESTRO-VENTAS
020000         THRU 600-REGRABA-MAESTRO-VENTAS-E
020100     PERFORM 610-REGRABA-MAESTRO-LIBROS
020200         THRU 610-REGRABA-MAESTRO-LIBROS-E
020300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
020400     STOP RUN.
020500 000-PRINCIPAL-E. EXIT.
020600
020700*--------> SERIE 100 - APERTURA DE ARCHIVOS
020800 100-APERTURA-ARCHIVOS SECTION.
020900     OPEN INPUT  LIBROS-ENT
021000     OPEN OUTPUT LIBROS-SAL
021100     OPEN INPUT  ANU-REQ
021200     OPEN INPUT  VTA-ENT
021300     OPEN OUTPUT VTA-SAL
021400     OPEN INPUT  VTL-ENT
021500     IF FS-LIBROS-ENT NOT = 0 OR FS-ANU-REQ NOT = 0
021600        OR FS-VTA-ENT NOT = 0
021700        GO TO 100-ERROR-APERTURA
021800     END-IF
021900     IF FS-VTL-ENT = 35
022000        MOVE ZEROS TO FS-VTL-ENT
022100        SET WKS-NO-HAY-MAS-VTL TO TRUE
022200     END-IF
022300     OPEN EXTEND MOV-SAL
022400     IF FS-MOV-SAL = 05
022500        CLOSE MOV-SAL
022600        OPEN OUTPUT MOV-SAL
022700     END-IF
022800     ACCEPT WKS-FECHA-HOY-N FROM DATE YYYYMMDD.
022900     GO TO 100-APERTURA-ARCHIVOS-E.
023000 100-ERROR-APERTURA.
023100        DISPLAY "================================================"
023200                UPON CONSOLE
023300        DISPLAY "  LIBV002 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
023400                UPON CONSOLE
023500        DISPLAY " FS LIBROS-ENT : (" FS-LIBROS-ENT ")"
023600                UPON CONSOLE
023700        DISPLAY " FS ANU-REQ    : (" FS-ANU-REQ    ")"
023800                UPON CONSOLE
023900        DISPLAY " FS VTA-ENT    : (" FS-VTA-ENT    ")"
024000                UPON CONSOLE
024100        DISPLAY "================================================"
024200                UPON CONSOLE
024300        MOVE 91 TO RETURN-CODE
024400        STOP RUN.
024500 100-APERTURA-ARCHIVOS-E. EXIT.
024600
024700*--------> CARGA LA TABLA DE LIBROS EN MEMORIA (SUSTITUTO ISAM)
024800 110-CARGA-TABLA-LIBROS SECTION.
024900     READ LIBROS-ENT
025000          AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
025100     END-READ
025200     PERFORM 115-ACUMULA-LIBRO THRU 115-ACUMULA-LIBRO-E
025300         VARYING WKS-IX-LIBRO FROM 1 BY 1
025400         UNTIL WKS-NO-HAY-MAS-LIBROS.
025500 110-CARGA-TABLA-LIBROS-E. EXIT.
025600
025700 115-ACUMULA-LIBRO SECTION.
025800     IF NOT WKS-NO-HAY-MAS-LIBROS
025900        ADD 1 TO TBL-LIV-CANT
026000        MOVE REG-LIBLIV TO TBL-LIV-ITEM(TBL-LIV-CANT)
026100        READ LIBROS-ENT
026200             AT END SET WKS-NO-HAY-MAS-LIBROS TO TRUE
026300        END-READ
026400     END-IF.
026500 115-ACUMULA-LIBRO-E. EXIT.
026600
026700*--------> CARGA EL MAESTRO DE VENTAS EN MEMORIA (SUSTITUTO ISAM)
026800 120-CARGA-TABLA-VENTAS SECTION.
026900     READ VTA-ENT
027000          AT END SET WKS-NO-HAY-MAS-VTA TO TRUE
027100     END-READ
027200     PERFORM 125-ACUMULA-VENTA THRU 125-ACUMULA-VENTA-E
027300         VARYING WKS-IX-VTA FROM 1 BY 1
027400         UNTIL WKS-NO-HAY-MAS-VTA.
027500 120-CARGA-TABLA-VENTAS-E. EXIT.
027600
027700 125-ACUMULA-VENTA SECTION.
027800     IF NOT WKS-NO-HAY-MAS-VTA
027900        ADD 1 TO TBL-VTA-CANT
028000        MOVE VTA-ID OF REG-VTA            TO TVT-ID(TBL-VTA-CANT)
028100        MOVE VTA-NUMERO-FACTURE OF REG-VTA
028200                            TO TVT-NUMERO-FACTURE(TBL-VTA-CANT)
028300        MOVE VTA-DATE-VENTE OF REG-VTA
028400                            TO TVT-DATE-VENTE(TBL-VTA-CANT)
028500        MOVE VTA-VENDEUR-ID OF REG-VTA
028600                            TO TVT-VENDEUR-ID(TBL-VTA-CANT)
028700        MOVE VTA-MONTANT-HT OF REG-VTA
028800                            TO TVT-MONTANT-HT(TBL-VTA-CANT)
028900        MOVE VTA-MONTANT-REDUCTIONS OF REG-VTA
029000                       TO TVT-MONTANT-REDUCTIONS(TBL-VTA-CANT)
029100        MOVE VTA-MONTANT-TTC OF REG-VTA
029200                            TO TVT-MONTANT-TTC(TBL-VTA-CANT)
029300        MOVE VTA-STATUT OF REG-VTA
029400                            TO TVT-STATUT(TBL-VTA-CANT)
029500        MOVE VTA-MOTIF-ANNULATION OF REG-VTA
029600                       TO TVT-MOTIF-ANNULATION(TBL-VTA-CANT)
029700        READ VTA-ENT
029800             AT END SET WKS-NO-HAY-MAS-VTA TO TRUE
029900        END-READ
030000     END-IF.
030100 125-ACUMULA-VENTA-E. EXIT.
030200
030300*--------> CARGA LAS LINEAS YA POSTEADAS (REINTEGRO A STOCK)
030400 130-CARGA-TABLA-LINEAS SECTION.
030500     PERFORM 135-ACUMULA-LINEA THRU 135-ACUMULA-LINEA-E
030600         VARYING WKS-IX-VTL FROM 1 BY 1
030700         UNTIL WKS-NO-HAY-MAS-VTL.
030800 130-CARGA-TABLA-LINEAS-E. EXIT.
030900
031000 135-ACUMULA-LINEA SECTION.
031100     IF NOT WKS-NO-HAY-MAS-VTL
031200        READ VTL-ENT
031300             AT END SET WKS-NO-HAY-MAS-VTL TO TRUE
031400        END-READ
031500        IF NOT WKS-NO-HAY-MAS-VTL
031600           ADD 1 TO TBL-VTL-CANT
031700           MOVE VTL-VENTE-ID TO TLN-VENTE-ID(TBL-VTL-CANT)
031800           MOVE VTL-LIVRE-ID TO TLN-LIVRE-ID(TBL-VTL-CANT)
031900           MOVE VTL-QUANTITE TO TLN-QUANTITE(TBL-VTL-CANT)
032000        END-IF
032100     END-IF.
032200 135-ACUMULA-LINEA-E. EXIT.
032300
032400*--------> SERIE 200 - LECTURA DE LA SOLICITUD DE ANULACION
032500 200-LEE-UNA-SOLICITUD-ANU SECTION.
032600     READ ANU-REQ
032700          AT END SET WKS-NO-HAY-MAS-REQ TO TRUE
032800     END-READ.
032900 200-LEE-UNA-SOLICITUD-ANU-E. EXIT.
033000
033100*--------> PROCESA UNA SOLICITUD DE ANULACION COMPLETA
033200 210-PROCESA-UNA-ANULACION SECTION.
033300     MOVE "N" TO WKS-ANULACION-RECHAZADA
033400     PERFORM 220-LOCALIZA-VENTA THRU 220-LOCALIZA-VENTA-E
033500     IF NOT WKS-ANULACION-FUE-RECHAZADA
033600        PERFORM 300-REINTEGRA-LINEAS THRU 300-REINTEGRA-LINEAS-E
033700        PERFORM 400-MARCA-ANULADA THRU 400-MARCA-ANULADA-E
033800     ELSE
033900        DISPLAY "LIBV002 - ANULACION RECHAZADA, VENTE-ID "
034000                ANQ-VENTE-ID UPON CONSOLE
034100     END-IF
034200     PERFORM 200-LEE-UNA-SOLICITUD-ANU
034300         THRU 200-LEE-UNA-SOLICITUD-ANU-E.
034400 210-PROCESA-UNA-ANULACION-E. EXIT.
034500
034600*--------> SERIE 220 - LOCALIZA LA VENTA (BARRIDO, SIN LLAVE
034700*          PORQUE EL MAESTRO ESTA EN ORDEN DE POSTEO, NO POR ID)
034800 220-LOCALIZA-VENTA SECTION.
034900     SET WKS-ANULACION-FUE-RECHAZADA TO TRUE
035000     PERFORM 230-PRUEBA-UNA-VENTA THRU 230-PRUEBA-UNA-VENTA-E
035100         VARYING IX-VTA FROM 1 BY 1
035200         UNTIL IX-VTA > TBL-VTA-CANT
035300            OR NOT WKS-ANULACION-FUE-RECHAZADA.
035400 220-LOCALIZA-VENTA-E. EXIT.
035500
035600 230-PRUEBA-UNA-VENTA SECTION.
035700     IF TVT-ID(IX-VTA) = ANQ-VENTE-ID
035800        IF TVT-ES-ANULADA(IX-VTA)
035900           DISPLAY "LIBV002 - LA VENTA YA ESTABA ANULADA: "
036000                   ANQ-VENTE-ID UPON CONSOLE
036100        ELSE
036200           SET WKS-ANULACION-FUE-RECHAZADA TO FALSE
036300        END-IF
036400     END-IF.
036500 230-PRUEBA-UNA-VENTA-E. EXIT.
036600
036700*--------> SERIE 300 - REINTEGRA A STOCK CADA LINEA DE LA VENTA
036800 300-REINTEGRA-LINEAS SECTION.
036900     PERFORM 310-REINTEGRA-UNA-LINEA
037000         THRU 310-REINTEGRA-UNA-LINEA-E
037100         VARYING IX-VTL FROM 1 BY 1
037200         UNTIL IX-VTL > TBL-VTL-CANT.
037300 300-REINTEGRA-LINEAS-E. EXIT.
037400
037500 310-REINTEGRA-UNA-LINEA SECTION.
037600     IF TLN-VENTE-ID(IX-VTL) = ANQ-VENTE-ID
037700        SET IX-LIV TO 1
037800        SEARCH ALL TBL-LIV-ITEM
037900            AT END
038000                DISPLAY "LIBV002 - LIBRO NO EXISTE EN REINTEGRO: "
038100                        TLN-LIVRE-ID(IX-VTL) UPON CONSOLE
038200            WHEN TLV-ID(IX-LIV) = TLN-LIVRE-ID(IX-VTL)
038300                PERFORM 320-GRABA-MOVIMIENTO-RETOUR
038400                    THRU 320-GRABA-MOVIMIENTO-RETOUR-E
038500        END-SEARCH
038600     END-IF.
038700 310-REINTEGRA-UNA-LINEA-E. EXIT.
038800
038900 320-GRABA-MOVIMIENTO-RETOUR SECTION.
039000     MOVE SPACES                    TO REG-MOV
039100     MOVE TLN-LIVRE-ID(IX-VTL)       TO MOV-LIVRE-ID
039200     MOVE "RETOUR"                   TO MOV-TYPE-MOUVEMENT
039300     MOVE TLN-QUANTITE(IX-VTL)       TO MOV-QUANTITE
039400     MOVE TLV-QUANTITE-STOCK(IX-LIV) TO MOV-STOCK-AVANT
039500     COMPUTE MOV-STOCK-APRES =
039600             TLV-QUANTITE-STOCK(IX-LIV) + TLN-QUANTITE(IX-VTL)
039700     MOVE "Annulation vente"         TO MOV-MOTIF
039800     MOVE TVT-NUMERO-FACTURE(IX-VTA) TO MOV-REFERENCE
039900     MOVE TVT-VENDEUR-ID(IX-VTA)     TO MOV-USER-ID
040000     MOVE WKS-FECHA-HOY-N            TO MOV-DATE-MOUVEMENT
040100     MOVE MOV-STOCK-APRES        TO TLV-QUANTITE-STOCK(IX-LIV)
040200     WRITE REG-MOV.
040300 320-GRABA-MOVIMIENTO-RETOUR-E. EXIT.
040400
040500*--------> SERIE 400 - MARCA LA VENTA COMO ANULADA EN LA TABLA
040600 400-MARCA-ANULADA SECTION.
040700     MOVE "ANNULEE"             TO TVT-STATUT(IX-VTA)
040800     MOVE ANQ-MOTIF-ANNULATION  TO TVT-MOTIF-ANNULATION(IX-VTA).
040900 400-MARCA-ANULADA-E. EXIT.
041000
041100*--------> SERIE 600 - REGRABA EL MAESTRO DE VENTAS ACTUALIZADO
041200 600-REGRABA-MAESTRO-VENTAS SECTION.
041300     PERFORM 605-ESCRIBE-UNA-VENTA THRU 605-ESCRIBE-UNA-VENTA-E
041400         VARYING WKS-IX-VTA FROM 1 BY 1
041500         UNTIL WKS-IX-VTA > TBL-VTA-CANT.
041600 600-REGRABA-MAESTRO-VENTAS-E. EXIT.
041700
041800 605-ESCRIBE-UNA-VENTA SECTION.
041900     MOVE SPACES                         TO REG-VTA-SAL
042000     MOVE TVT-ID(WKS-IX-VTA)             TO VTA-ID OF REG-VTA-SAL
042100     MOVE TVT-NUMERO-FACTURE(WKS-IX-VTA)
042200                        TO VTA-NUMERO-FACTURE OF REG-VTA-SAL
042300     MOVE TVT-DATE-VENTE(WKS-IX-VTA)
042400                        TO VTA-DATE-VENTE OF REG-VTA-SAL
042500     MOVE TVT-VENDEUR-ID(WKS-IX-VTA)
042600                        TO VTA-VENDEUR-ID OF REG-VTA-SAL
042700     MOVE TVT-MONTANT-HT(WKS-IX-VTA)
042800                        TO VTA-MONTANT-HT OF REG-VTA-SAL
042900     MOVE TVT-MONTANT-REDUCTIONS(WKS-IX-VTA)
043000                        TO VTA-MONTANT-REDUCTIONS OF REG-VTA-SAL
043100     MOVE TVT-MONTANT-TTC(WKS-IX-VTA)
043200                        TO VTA-MONTANT-TTC OF REG-VTA-SAL
043300     MOVE TVT-STATUT(WKS-IX-VTA)
043400                        TO VTA-STATUT OF REG-VTA-SAL
043500     MOVE TVT-MOTIF-ANNULATION(WKS-IX-VTA)
043600                        TO VTA-MOTIF-ANNULATION OF REG-VTA-SAL
043700     WRITE REG-VTA-SAL.
043800 605-ESCRIBE-UNA-VENTA-E. EXIT.
043900
044000*--------> SERIE 610 - REGRABA EL MAESTRO DE LIBROS ACTUALIZADO
044100 610-REGRABA-MAESTRO-LIBROS SECTION.
044200     PERFORM 615-ESCRIBE-UN-LIBRO THRU 615-ESCRIBE-UN-LIBRO-E
044300         VARYING WKS-IX-LIBRO FROM 1 BY 1
044400         UNTIL WKS-IX-LIBRO > TBL-LIV-CANT.
044500 610-REGRABA-MAESTRO-LIBROS-E. EXIT.
044600
044700 615-ESCRIBE-UN-LIBRO SECTION.
044800     MOVE TBL-LIV-ITEM(WKS-IX-LIBRO) TO REG-LIBROS-SAL
044900     WRITE REG-LIBROS-SAL.
045000 615-ESCRIBE-UN-LIBRO-E. EXIT.
045100
045200*--------> SERIE 900 - CIERRE DE ARCHIVOS
045300 900-CIERRA-ARCHIVOS SECTION.
045400     CLOSE LIBROS-ENT
045500           LIBROS-SAL
045600           ANU-REQ
045700           VTA-ENT
045800           VTA-SAL
045900           VTL-ENT
046000           MOV-SAL.
046100 900-CIERRA-ARCHIVOS-E. EXIT.
